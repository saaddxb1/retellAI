000100******************************************************************
000200***** CLNPATM   -  PATIENT MASTER IN-MEMORY TABLE                 *
000300***** SHARED BY CLNDISP, CLNGETPT  -  COPY AS NEEDED              *
000400***** PAT-PHONE IS THE LOOKUP KEY, NOT PAT-ID  -  SEE SPEC NOTES  *
000500***** FOR GET-OR-CREATE-PATIENT PROCESSING                        *
000600******************************************************************
001000 01  PATIENT-TABLE-CTL.
001100     05  PAT-COUNT               PIC 9(03) COMP VALUE ZERO.
001200     05  PAT-MAX-ROWS            PIC 9(03) VALUE 500.
001300     05  PAT-NEXT-ID             PIC 9(05) COMP VALUE ZERO.
001400 01  PATIENT-TABLE.
001500     05  PATIENT-TABLE-ROW OCCURS 500 TIMES INDEXED BY PAT-IDX.
001600         10  PAT-ID              PIC 9(05).
001700         10  PAT-ID-R  REDEFINES PAT-ID
001800                                 PIC X(05).
001900         10  PAT-NAME            PIC X(30).
002000         10  PAT-PHONE           PIC X(20).
002100         10  PAT-DOB             PIC 9(08).
002200         10  PAT-EMAIL           PIC X(40).
002300         10  FILLER              PIC X(05).
