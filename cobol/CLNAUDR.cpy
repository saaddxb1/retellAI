000100******************************************************************
000200***** CLNAUDR   -  SCHEDULING AUDIT RECORD  (AUDIT-OUT FILE)      *
000300***** ONE ROW IS WRITTEN FOR EVERY STATE-CHANGING OR INQUIRY      *
000400***** TRANSACTION  -  SEE CLNDISP 800-WRITE-AUDIT                 *
000450***** RECORD LENGTH (103) IS FIXED BY THE FIELD LIST BELOW - NO   *
000460***** TRAILING FILLER IS ADDED SO THE AUDIT-OUT PHYSICAL RECORD   *
000470***** LENGTH NEVER MOVES OUT FROM UNDER THE DOWNSTREAM JES STEP   *
000500******************************************************************
000700 01  AUDIT-REC.
000800     05  AUD-ACTION              PIC X(12).
000900     05  AUD-APT-ID              PIC 9(07).
001000     05  AUD-PAT-ID              PIC 9(05).
001100     05  AUD-DOC-ID              PIC 9(05).
001200     05  AUD-DETAILS             PIC X(60).
001300     05  AUD-CREATED             PIC 9(14).
