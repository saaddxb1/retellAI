000100 IDENTIFICATION DIVISION.                                        CLNFSLT
000200******************************************************************CLNFSLT
000300* PROGRAM CLNFSLOT                                               *CLNFSLT
000400* FREE-SLOT COMPUTATION FOR ONE WORKING WINDOW                   *CLNFSLT
000500* GIVEN ONE WORKING WINDOW (FS-WIN-START/FS-WIN-END, HHMMSS),    *CLNFSLT
000600* THE DAY'S BUSY INTERVALS ALREADY SORTED ASCENDING BY START     *CLNFSLT
000700* TIME, AND A REQUESTED DURATION IN MINUTES, EMITS AT MOST ONE   *CLNFSLT
000800* SLOT OF THAT DURATION PER GAP, ANCHORED AT THE GAP'S START -   *CLNFSLT
000900* THE FRONT DESK WANTS THE EARLIEST OPENING IN EACH GAP, NOT     *CLNFSLT
001000* EVERY POSSIBLE START TIME TILED ACROSS IT.                     *CLNFSLT
001100* CALLED ONCE PER WORKING WINDOW - A DOCTOR WITH TWO WINDOWS     *CLNFSLT
001200* THAT DAY MEANS TWO CALLS, RESULTS CONCATENATED BY THE CALLER.  *CLNFSLT
001300******************************************************************CLNFSLT
001400 PROGRAM-ID.  CLNFSLOT.                                          CLNFSLT
001500 AUTHOR. JON SAYLES.                                             CLNFSLT
001600 INSTALLATION. COBOL DEVELOPMENT CENTER.                         CLNFSLT
001700 DATE-WRITTEN. 06/23/87.                                         CLNFSLT
001800 DATE-COMPILED. 06/23/87.                                        CLNFSLT
001900 SECURITY. NON-CONFIDENTIAL.                                     CLNFSLT
002000******************************************************************CLNFSLT
002100* CHANGE LOG                                                     *CLNFSLT
002200* ---------------------------------------------------------     *CLNFSLT
002300* 062387 JS  0204  ORIGINAL CODING FOR THE SCHEDULING REWRITE    *CLNFSLT
002400* 080388 JS  0212  SWITCHED ALL TIME MATH TO MINUTES-SINCE-      *CLNFSLT
002500*                  MIDNIGHT - RAW HHMMSS SUBTRACTION WAS GIVING  *CLNFSLT
002600*                  GARBAGE GAP LENGTHS ACROSS THE HOUR BOUNDARY  *CLNFSLT
002700* 092590 RPW 0230  ONE SLOT PER GAP, NOT ONE SLOT PER DURATION-  *CLNFSLT
002800*                  SIZED TILE - FRONT DESK ONLY WANTS THE        *CLNFSLT
002900*                  EARLIEST OPENING OFFERED                      *CLNFSLT
003000* 100798 MLT 0285  YEAR-2000 REVIEW - HHMMSS HAS NO YEAR         *CLNFSLT
003100*                  DIGITS, CERTIFIED Y2K COMPLIANT AS-IS         *CLNFSLT
003200******************************************************************CLNFSLT
003300                                                                 CLNFSLT
003400 ENVIRONMENT DIVISION.                                           CLNFSLT
003500 CONFIGURATION SECTION.                                          CLNFSLT
003600 SOURCE-COMPUTER. IBM-390.                                       CLNFSLT
003700 OBJECT-COMPUTER. IBM-390.                                       CLNFSLT
003800 SPECIAL-NAMES.                                                  CLNFSLT
003900     C01 IS TOP-OF-FORM                                          CLNFSLT
004000     UPSI-0 ON STATUS IS TRACE-SW-ON                             CLNFSLT
004100         OFF STATUS IS TRACE-SW-OFF.                              CLNFSLT
004200 INPUT-OUTPUT SECTION.                                           CLNFSLT
004300                                                                 CLNFSLT
004400 DATA DIVISION.                                                  CLNFSLT
004500 FILE SECTION.                                                   CLNFSLT
004600                                                                 CLNFSLT
004700 WORKING-STORAGE SECTION.                                        CLNFSLT
004800 01  TIME-CONV-WORK.                                             CLNFSLT
004900     05  TC-TIME-IN          PIC 9(06).                           CLNFSLT
005000     05  TC-MINUTES          PIC 9(05) COMP.                      CLNFSLT
005100     05  TC-TIME-OUT         PIC 9(06) VALUE ZERO.                CLNFSLT
005200 01  TC-TIME-IN-R  REDEFINES TC-TIME-IN.                          CLNFSLT
005300     05  TC-HH               PIC 9(02).                           CLNFSLT
005400     05  TC-MM               PIC 9(02).                           CLNFSLT
005500     05  TC-SS               PIC 9(02).                           CLNFSLT
005600 01  TC-TIME-OUT-R  REDEFINES TC-TIME-OUT.                        CLNFSLT
005700     05  TC-TIME-OUT-HH      PIC 9(02).                           CLNFSLT
005800     05  TC-TIME-OUT-MM      PIC 9(02).                           CLNFSLT
005900     05  TC-TIME-OUT-SS      PIC 9(02).                           CLNFSLT
006000 01  SLOT-WORK.                                                  CLNFSLT
006100     05  WS-CURSOR-MIN       PIC 9(05) COMP.                      CLNFSLT
006200     05  WS-WIN-END-MIN      PIC 9(05) COMP.                      CLNFSLT
006300     05  WS-BS-MIN           PIC 9(05) COMP.                      CLNFSLT
006400     05  WS-BE-MIN           PIC 9(05) COMP.                      CLNFSLT
006500     05  WS-GAP-MINUTES      PIC 9(05) COMP.                      CLNFSLT
006600     05  WS-SLOT-END-MIN     PIC 9(05) COMP.                      CLNFSLT
006700 COPY CLNABND.                                                   CLNFSLT
006800                                                                 CLNFSLT
006900 LINKAGE SECTION.                                                CLNFSLT
007000 01  FS-WIN-START          PIC 9(06).                             CLNFSLT
007100 01  FS-WIN-END            PIC 9(06).                             CLNFSLT
007200 01  FS-DURATION           PIC 9(04).                             CLNFSLT
007300 01  FS-DURATION-R  REDEFINES FS-DURATION  PIC X(04).             CLNFSLT
007400 01  FS-BUSY-CTL.                                                 CLNFSLT
007500     05  FS-BUSY-COUNT     PIC 9(02).                             CLNFSLT
007600 01  FS-BUSY-TABLE.                                               CLNFSLT
007700     05  FS-BUSY-ROW OCCURS 20 TIMES INDEXED BY FS-BUSY-IDX.      CLNFSLT
007800         10  FS-BUSY-START PIC 9(06).                             CLNFSLT
007900         10  FS-BUSY-END   PIC 9(06).                             CLNFSLT
008000 01  FS-OUT-CTL.                                                 CLNFSLT
008100     05  FS-OUT-COUNT      PIC 9(02).                             CLNFSLT
008200 01  FS-OUT-TABLE.                                                CLNFSLT
008300     05  FS-OUT-SLOT OCCURS 50 TIMES INDEXED BY FS-OUT-IDX.       CLNFSLT
008400         10  FS-OUT-START  PIC 9(06).                             CLNFSLT
008500         10  FS-OUT-END    PIC 9(06).                             CLNFSLT
008600                                                                 CLNFSLT
008700 PROCEDURE DIVISION USING FS-WIN-START FS-WIN-END FS-DURATION    CLNFSLT
008800         FS-BUSY-CTL FS-BUSY-TABLE FS-OUT-CTL FS-OUT-TABLE.       CLNFSLT
008900     MOVE "CLNFSLOT" TO PARA-NAME.                               CLNFSLT
009000     PERFORM 100-MAINLINE THRU 100-EXIT.                         CLNFSLT
009100     GOBACK.                                                     CLNFSLT
009200                                                                 CLNFSLT
009300 100-MAINLINE.                                                   CLNFSLT
009400     MOVE "100-MAINLINE" TO PARA-NAME.                           CLNFSLT
009500     MOVE FS-WIN-START TO TC-TIME-IN.                            CLNFSLT
009600     PERFORM 150-TIME-TO-MINUTES THRU 150-EXIT.                  CLNFSLT
009700     MOVE TC-MINUTES TO WS-CURSOR-MIN.                           CLNFSLT
009800     MOVE FS-WIN-END TO TC-TIME-IN.                              CLNFSLT
009900     PERFORM 150-TIME-TO-MINUTES THRU 150-EXIT.                  CLNFSLT
010000     MOVE TC-MINUTES TO WS-WIN-END-MIN.                          CLNFSLT
010100                                                                 CLNFSLT
010200     PERFORM 200-PROCESS-BUSY-ROW THRU 200-EXIT                  CLNFSLT
010300         VARYING FS-BUSY-IDX FROM 1 BY 1                         CLNFSLT
010400         UNTIL FS-BUSY-IDX > FS-BUSY-COUNT                       CLNFSLT
010500            OR FS-OUT-COUNT > 49.                                CLNFSLT
010600                                                                 CLNFSLT
010700     IF WS-WIN-END-MIN > WS-CURSOR-MIN                           CLNFSLT
010800         AND FS-OUT-COUNT < 50                                   CLNFSLT
010900         COMPUTE WS-GAP-MINUTES = WS-WIN-END-MIN - WS-CURSOR-MIN CLNFSLT
011000         IF WS-GAP-MINUTES NOT < FS-DURATION                     CLNFSLT
011100             PERFORM 300-EMIT-SLOT THRU 300-EXIT                 CLNFSLT
011200         END-IF                                                  CLNFSLT
011300     END-IF.                                                     CLNFSLT
011400 100-EXIT.                                                       CLNFSLT
011500     EXIT.                                                       CLNFSLT
011600                                                                 CLNFSLT
011700 150-TIME-TO-MINUTES.                                            CLNFSLT
011800     MOVE "150-TIME-TO-MINUTES" TO PARA-NAME.                    CLNFSLT
011900     COMPUTE TC-MINUTES = (TC-HH * 60) + TC-MM.                  CLNFSLT
012000 150-EXIT.                                                       CLNFSLT
012100     EXIT.                                                       CLNFSLT
012200                                                                 CLNFSLT
012300 200-PROCESS-BUSY-ROW.                                           CLNFSLT
012400     MOVE "200-PROCESS-BUSY-ROW" TO PARA-NAME.                   CLNFSLT
012500     MOVE FS-BUSY-START(FS-BUSY-IDX) TO TC-TIME-IN.              CLNFSLT
012600     PERFORM 150-TIME-TO-MINUTES THRU 150-EXIT.                  CLNFSLT
012700     MOVE TC-MINUTES TO WS-BS-MIN.                               CLNFSLT
012800     MOVE FS-BUSY-END(FS-BUSY-IDX) TO TC-TIME-IN.                CLNFSLT
012900     PERFORM 150-TIME-TO-MINUTES THRU 150-EXIT.                  CLNFSLT
013000     MOVE TC-MINUTES TO WS-BE-MIN.                               CLNFSLT
013100                                                                 CLNFSLT
013200     IF WS-BS-MIN > WS-CURSOR-MIN                                CLNFSLT
013300         COMPUTE WS-GAP-MINUTES = WS-BS-MIN - WS-CURSOR-MIN      CLNFSLT
013400         IF WS-GAP-MINUTES NOT < FS-DURATION                     CLNFSLT
013500             PERFORM 300-EMIT-SLOT THRU 300-EXIT                 CLNFSLT
013600         END-IF                                                  CLNFSLT
013700     END-IF.                                                     CLNFSLT
013800                                                                 CLNFSLT
013900     IF WS-BE-MIN > WS-CURSOR-MIN                                CLNFSLT
014000         MOVE WS-BE-MIN TO WS-CURSOR-MIN                         CLNFSLT
014100     END-IF.                                                     CLNFSLT
014200 200-EXIT.                                                       CLNFSLT
014300     EXIT.                                                       CLNFSLT
014400                                                                 CLNFSLT
014500 300-EMIT-SLOT.                                                  CLNFSLT
014600     MOVE "300-EMIT-SLOT" TO PARA-NAME.                          CLNFSLT
014700     ADD 1 TO FS-OUT-COUNT.                                      CLNFSLT
014800     SET FS-OUT-IDX TO FS-OUT-COUNT.                             CLNFSLT
015000     MOVE WS-CURSOR-MIN TO TC-MINUTES.                           CLNFSLT
015100     PERFORM 160-MINUTES-TO-TIME THRU 160-EXIT.                  CLNFSLT
015200     MOVE TC-TIME-OUT TO FS-OUT-START(FS-OUT-IDX).               CLNFSLT
015300     COMPUTE WS-SLOT-END-MIN = WS-CURSOR-MIN + FS-DURATION.      CLNFSLT
015400     MOVE WS-SLOT-END-MIN TO TC-MINUTES.                         CLNFSLT
015500     PERFORM 160-MINUTES-TO-TIME THRU 160-EXIT.                  CLNFSLT
015600     MOVE TC-TIME-OUT TO FS-OUT-END(FS-OUT-IDX).                 CLNFSLT
015700 300-EXIT.                                                       CLNFSLT
015800     EXIT.                                                       CLNFSLT
015900                                                                 CLNFSLT
016000 160-MINUTES-TO-TIME.                                            CLNFSLT
016100     MOVE "160-MINUTES-TO-TIME" TO PARA-NAME.                    CLNFSLT
016200     DIVIDE TC-MINUTES BY 60 GIVING TC-TIME-OUT-HH               CLNFSLT
016300         REMAINDER TC-TIME-OUT-MM.                               CLNFSLT
016400     MOVE ZERO TO TC-TIME-OUT-SS.                                CLNFSLT
016500 160-EXIT.                                                       CLNFSLT
016600     EXIT.                                                       CLNFSLT
