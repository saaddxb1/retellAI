000100******************************************************************
000200***** CLNAPTM   -  APPOINTMENT MASTER IN-MEMORY TABLE             *
000300***** SHARED BY CLNDISP, CLNCNFLT  -  COPY AS NEEDED              *
000400***** APT-START / APT-END / APT-CREATED / APT-UPDATED ARE         *
000500***** YYYYMMDDHHMMSS TIMESTAMPS  -  COMPARED NUMERICALLY          *
000600***** APT-STATUS IS BOOKED / CANCELLED / COMPLETED                *
000700***** (RESCHEDULE FORCES STATUS BACK TO BOOKED - SEE CLNDISP)     *
000800******************************************************************
001000 01  APPT-TABLE-CTL.
001100     05  APT-COUNT               PIC 9(04) COMP VALUE ZERO.
001200     05  APT-MAX-ROWS            PIC 9(04) VALUE 1000.
001300     05  APT-NEXT-ID             PIC 9(07) COMP VALUE ZERO.
001400 01  APPT-TABLE.
001500     05  APPT-TABLE-ROW OCCURS 1000 TIMES INDEXED BY APT-IDX.
001600         10  APT-ID              PIC 9(07).
001700         10  APT-ID-R  REDEFINES APT-ID
001800                                 PIC X(07).
001900         10  APT-PAT-ID          PIC 9(05).
002000         10  APT-DOC-ID          PIC 9(05).
002100         10  APT-PAT-NAME        PIC X(30).
002200         10  APT-PAT-PHONE       PIC X(20).
002300         10  APT-START           PIC 9(14).
002400         10  APT-START-R REDEFINES APT-START.
002500             15  APT-START-DATE  PIC 9(08).
002600             15  APT-START-TIME  PIC 9(06).
002700         10  APT-END             PIC 9(14).
002800         10  APT-STATUS          PIC X(10).
002900             88  APT-IS-BOOKED       VALUE "BOOKED    ".
003000             88  APT-IS-CANCELLED    VALUE "CANCELLED ".
003100             88  APT-IS-COMPLETED    VALUE "COMPLETED ".
003200         10  APT-CREATED         PIC 9(14).
003300         10  APT-UPDATED         PIC 9(14).
003400         10  FILLER              PIC X(05).
