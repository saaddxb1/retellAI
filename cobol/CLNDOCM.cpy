000100******************************************************************
000200***** CLNDOCM   -  DOCTOR MASTER IN-MEMORY TABLE                 *
000300***** SHARED BY CLNDISP, CLNPICK, CLNWKWIN  -  COPY AS NEEDED     *
000400***** DOCTORS FILE IS LINE SEQUENTIAL, LOADED WHOLE AT STARTUP    *
000500***** SO KEYED ACCESS IS A TABLE SEARCH, NOT A VSAM READ          *
000600******************************************************************
000700 01  DOCTOR-TABLE-CTL.
000800     05  DOC-COUNT               PIC 9(03) COMP VALUE ZERO.
000900     05  DOC-MAX-ROWS            PIC 9(03) VALUE 050.
001000 01  DOCTOR-TABLE.
001100     05  DOCTOR-TABLE-ROW OCCURS 50 TIMES INDEXED BY DOC-IDX.
001200         10  DOC-ID              PIC 9(05).
001300         10  DOC-ID-R  REDEFINES DOC-ID
001400                                 PIC X(05).
001500         10  DOC-NAME            PIC X(30).
001600         10  DOC-SPECIALTY       PIC X(20).
001700         10  DOC-GENDER          PIC X(10).
001800         10  DOC-LANGUAGE        PIC X(30).
001900         10  FILLER              PIC X(05).
