000100******************************************************************
000200***** CLNTXNR   -  SCHEDULING TRANSACTION RECORD  (TXNS FILE)     *
000300***** TX-FUNCTION DRIVES CLNDISP'S DISPATCH  -  SEE 100-MAINLINE  *
000400***** UNUSED FIELDS ARRIVE AS SPACES (ALPHA) OR ZEROS (NUMERIC)   *
000500******************************************************************
000700 01  TXN-REC.
000800     05  TX-FUNCTION             PIC X(12).
000900         88  TX-IS-BOOK          VALUE "BOOK        ".
001000         88  TX-IS-CANCEL        VALUE "CANCEL      ".
001100         88  TX-IS-RESCHEDULE    VALUE "RESCHEDULE  ".
001200         88  TX-IS-GETSLOTS      VALUE "GETSLOTS    ".
001300     05  TX-PAT-NAME             PIC X(30).
001400     05  TX-PAT-PHONE            PIC X(20).
001500     05  TX-DOC-NAME             PIC X(30).
001600     05  TX-SPECIALTY            PIC X(20).
001700     05  TX-START                PIC 9(14).
001800     05  TX-NEW-START            PIC 9(14).
001900     05  TX-DATE                 PIC 9(08).
002000     05  TX-APT-ID               PIC 9(07).
002100     05  TX-DURATION             PIC 9(04).
002200     05  FILLER                  PIC X(20).
