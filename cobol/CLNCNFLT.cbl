000100 IDENTIFICATION DIVISION.                                        CLNCNFL
000200******************************************************************CLNCNFL
000300* PROGRAM CLNCNFLT                                               *CLNCNFL
000400* CONFLICT-CHECK OVERLAP TEST                                    *CLNCNFL
000500* A CANDIDATE INTERVAL (CF-START INCLUSIVE, CF-END EXCLUSIVE)    *CLNCNFL
000600* CONFLICTS WITH A DOCTOR'S SCHEDULE IF SOME BOOKED APPOINTMENT  *CLNCNFL
000700* OF THAT DOCTOR OVERLAPS IT - CANCELLED AND COMPLETED ROWS      *CLNCNFL
000800* NEVER BLOCK. TOUCHING INTERVALS (ONE ENDS WHERE THE OTHER      *CLNCNFL
000900* STARTS) DO NOT CONFLICT - HALF-OPEN ARITHMETIC THROUGHOUT.     *CLNCNFL
001000* CF-IGNORE-ID, WHEN NON-ZERO, EXCLUDES ONE APPOINTMENT ID FROM  *CLNCNFL
001100* THE TEST - RESCHEDULE USES THIS SO AN APPOINTMENT NEVER        *CLNCNFL
001200* CONFLICTS WITH ITSELF.                                         *CLNCNFL
001300******************************************************************CLNCNFL
001400 PROGRAM-ID.  CLNCNFLT.                                          CLNCNFL
001500 AUTHOR. JON SAYLES.                                             CLNCNFL
001600 INSTALLATION. COBOL DEVELOPMENT CENTER.                         CLNCNFL
001700 DATE-WRITTEN. 06/16/87.                                         CLNCNFL
001800 DATE-COMPILED. 06/16/87.                                        CLNCNFL
001900 SECURITY. NON-CONFIDENTIAL.                                     CLNCNFL
002000******************************************************************CLNCNFL
002100* CHANGE LOG                                                     *CLNCNFL
002200* ---------------------------------------------------------     *CLNCNFL
002300* 061687 JS  0203  ORIGINAL CODING FOR THE SCHEDULING REWRITE    *CLNCNFL
002400* 042288 JS  0211  FIXED BOUNDARY CASE - BACK-TO-BACK SLOTS      *CLNCNFL
002500*                  WERE BEING REJECTED AS OVERLAPPING; SWITCHED  *CLNCNFL
002600*                  TO STRICT < / > COMPARES (HALF-OPEN INTERVAL) *CLNCNFL
002700* 021590 RPW 0227  ADDED CF-IGNORE-ID FOR THE NEW RESCHEDULE     *CLNCNFL
002800*                  TRANSACTION SO IT STOPS FLAGGING ITSELF       *CLNCNFL
002900* 091598 MLT 0270  YEAR-2000 REVIEW - TIMESTAMPS ARE ALREADY     *CLNCNFL
003000*                  4-DIGIT-YEAR (YYYYMMDDHHMMSS), CERTIFIED      *CLNCNFL
003100*                  Y2K COMPLIANT AS-IS                           *CLNCNFL
003200* 050702 TKB 0306  EARLY-EXIT ONCE A CONFLICT IS FOUND INSTEAD   *CLNCNFL
003300*                  OF SCANNING THE REST OF THE TABLE             *CLNCNFL
003350* 041504 TKB 0319  ADDED CF-END-R AND CF-IGNORE-ID-R FOR TRACE   *CLNCNFL
003360*                  DUMPS WHEN A RESCHEDULE CONFLICT LOOKS WRONG  *CLNCNFL
003400******************************************************************CLNCNFL
003500                                                                 CLNCNFL
003600 ENVIRONMENT DIVISION.                                           CLNCNFL
003700 CONFIGURATION SECTION.                                          CLNCNFL
003800 SOURCE-COMPUTER. IBM-390.                                       CLNCNFL
003900 OBJECT-COMPUTER. IBM-390.                                       CLNCNFL
004000 SPECIAL-NAMES.                                                  CLNCNFL
004100     C01 IS TOP-OF-FORM                                          CLNCNFL
004200     UPSI-0 ON STATUS IS TRACE-SW-ON                             CLNCNFL
004300         OFF STATUS IS TRACE-SW-OFF.                              CLNCNFL
004400 INPUT-OUTPUT SECTION.                                           CLNCNFL
004500                                                                 CLNCNFL
004600 DATA DIVISION.                                                  CLNCNFL
004700 FILE SECTION.                                                   CLNCNFL
004800                                                                 CLNCNFL
004900 WORKING-STORAGE SECTION.                                        CLNCNFL
005000 01  MISC-FIELDS.                                                CLNCNFL
005100     05  SCAN-TALLY         PIC S9(04) COMP VALUE ZERO.           CLNCNFL
005200 COPY CLNABND.                                                   CLNCNFL
005300                                                                 CLNCNFL
005400 LINKAGE SECTION.                                                CLNCNFL
005500 01  CF-DOC-ID             PIC 9(05).                             CLNCNFL
005600 01  CF-START              PIC 9(14).                             CLNCNFL
005700 01  CF-START-R  REDEFINES CF-START.                              CLNCNFL
005800     05  CF-START-DATE     PIC 9(08).                             CLNCNFL
005900     05  CF-START-TIME     PIC 9(06).                             CLNCNFL
006000 01  CF-END                PIC 9(14).                             CLNCNFL
006020 01  CF-END-R    REDEFINES CF-END.                                CLNCNFL
006040     05  CF-END-DATE       PIC 9(08).                             CLNCNFL
006060     05  CF-END-TIME       PIC 9(06).                             CLNCNFL
006100 01  CF-IGNORE-ID          PIC 9(07).                             CLNCNFL
006120 01  CF-IGNORE-ID-R REDEFINES CF-IGNORE-ID PIC X(07).             CLNCNFL
006200 COPY CLNAPTM.                                                   CLNCNFL
006300 01  CF-CONFLICT-SW        PIC X(01).                             CLNCNFL
006400     88  CF-HAS-CONFLICT   VALUE "Y".                            CLNCNFL
006500     88  CF-NO-CONFLICT    VALUE "N".                            CLNCNFL
006600                                                                 CLNCNFL
006700 PROCEDURE DIVISION USING CF-DOC-ID CF-START CF-END CF-IGNORE-ID CLNCNFL
006800         APPT-TABLE-CTL APPT-TABLE CF-CONFLICT-SW.                CLNCNFL
006900     MOVE "CLNCNFLT" TO PARA-NAME.                               CLNCNFL
007000     MOVE "N" TO CF-CONFLICT-SW.                                 CLNCNFL
007100     PERFORM 200-SCAN-APPOINTMENTS THRU 200-EXIT                 CLNCNFL
007200         VARYING APT-IDX FROM 1 BY 1                             CLNCNFL
007300         UNTIL APT-IDX > APT-COUNT                               CLNCNFL
007400            OR CF-HAS-CONFLICT.                                  CLNCNFL
007500     GOBACK.                                                     CLNCNFL
007600                                                                 CLNCNFL
007700 200-SCAN-APPOINTMENTS.                                          CLNCNFL
007800     MOVE "200-SCAN-APPOINTMENTS" TO PARA-NAME.                  CLNCNFL
007900     IF APT-DOC-ID(APT-IDX)    = CF-DOC-ID                       CLNCNFL
008000         AND APT-IS-BOOKED(APT-IDX)                              CLNCNFL
008100         AND APT-ID(APT-IDX)  NOT = CF-IGNORE-ID                 CLNCNFL
008200         AND APT-START(APT-IDX) < CF-END                         CLNCNFL
008300         AND APT-END(APT-IDX)   > CF-START                       CLNCNFL
008400         MOVE "Y" TO CF-CONFLICT-SW                              CLNCNFL
008500     END-IF.                                                     CLNCNFL
008600 200-EXIT.                                                       CLNCNFL
008700     EXIT.                                                       CLNCNFL
