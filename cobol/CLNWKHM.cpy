000100******************************************************************
000200***** CLNWKHM   -  DOCTOR WORKING-HOURS IN-MEMORY TABLE           *
000300***** SHARED BY CLNDISP, CLNWKWIN  -  COPY AS NEEDED              *
000400***** A DOCTOR MAY HAVE MORE THAN ONE WINDOW FOR THE SAME DAY     *
000500***** WH-DAY IS 0 = MONDAY THRU 6 = SUNDAY, PROLEPTIC GREGORIAN   *
000600******************************************************************
000700 01  WORKHRS-TABLE-CTL.
000800     05  WH-COUNT                PIC 9(03) COMP VALUE ZERO.
000900     05  WH-MAX-ROWS             PIC 9(03) VALUE 200.
001000 01  WORKHRS-TABLE.
001100     05  WORKHRS-TABLE-ROW OCCURS 200 TIMES INDEXED BY WH-IDX.
001200         10  WH-DOC-ID           PIC 9(05).
001300         10  WH-DAY              PIC 9(01).
001400         10  WH-DAY-R  REDEFINES WH-DAY
001500                                 PIC X(01).
001600         10  WH-START            PIC 9(06).
001700         10  WH-END              PIC 9(06).
001800         10  FILLER              PIC X(05).
