000100 IDENTIFICATION DIVISION.                                        CLNWKWN
000200******************************************************************CLNWKWN
000300* PROGRAM CLNWKWIN                                               *CLNWKWN
000400* WORKING-WINDOW ROUTINE                                         *CLNWKWN
000500* GIVEN A DOCTOR ID AND A TARGET DATE, DERIVES THE WEEKDAY OF    *CLNWKWN
000600* THE DATE (PROLEPTIC GREGORIAN, ZELLER'S CONGRUENCE, 0=MONDAY   *CLNWKWN
000700* THRU 6=SUNDAY) AND RETURNS EVERY WORKING-HOURS ROW THE DOCTOR  *CLNWKWN
000800* HAS FOR THAT WEEKDAY. A DOCTOR CAN HAVE MORE THAN ONE WINDOW   *CLNWKWN
000900* ON THE SAME DAY (SPLIT SHIFTS), SO THE CALLER GETS A SMALL     *CLNWKWN
001000* TABLE BACK, NOT A SINGLE PAIR. NONE FOUND MEANS THE DOCTOR     *CLNWKWN
001100* IS NOT WORKING THAT DAY.                                       *CLNWKWN
001200******************************************************************CLNWKWN
001300 PROGRAM-ID.  CLNWKWIN.                                          CLNWKWN
001400 AUTHOR. JON SAYLES.                                             CLNWKWN
001500 INSTALLATION. COBOL DEVELOPMENT CENTER.                         CLNWKWN
001600 DATE-WRITTEN. 06/09/87.                                         CLNWKWN
001700 DATE-COMPILED. 06/09/87.                                        CLNWKWN
001800 SECURITY. NON-CONFIDENTIAL.                                     CLNWKWN
001900******************************************************************CLNWKWN
002000* CHANGE LOG                                                     *CLNWKWN
002100* ---------------------------------------------------------     *CLNWKWN
002200* 060987 JS  0202  ORIGINAL CODING FOR THE SCHEDULING REWRITE    *CLNWKWN
002300* 101589 JS  0219  CORRECTED WEEKDAY FORMULA - ORIGINAL CODING   *CLNWKWN
002400*                  USED SUNDAY=0 WHICH DID NOT MATCH THE         *CLNWKWN
002500*                  WORKING-HOURS MASTER'S MONDAY=0 CONVENTION    *CLNWKWN
002600* 033092 RPW 0241  ALLOW MULTIPLE WINDOWS PER DAY (SPLIT SHIFT   *CLNWKWN
002700*                  REQUEST FROM THE PEDIATRICS DEPARTMENT)       *CLNWKWN
002800* 112598 MLT 0282  YEAR-2000 REVIEW - ZELLER'S CONGRUENCE IS A   *CLNWKWN
002900*                  4-DIGIT-YEAR ALGORITHM, NO WINDOWING NEEDED,  *CLNWKWN
003000*                  CERTIFIED Y2K COMPLIANT AS-IS                 *CLNWKWN
003100* 040103 TKB 0301  ADDED Z-H-DISPLAY FOR TRACE DUMPS WHEN THE    *CLNWKWN
003200*                  WEEKDAY LOOKS WRONG ON A BOUNDARY DATE        *CLNWKWN
003250* 041504 TKB 0308  ADDED WK-WEEKDAY-R FOR THE SAME REASON - NOW  *CLNWKWN
003260*                  SHOWS UP CLEAN ON A DUMP INSTEAD OF A NUMERIC *CLNWKWN
003270*                  DISPLAY SIGN NIBBLE                           *CLNWKWN
003300******************************************************************CLNWKWN
003400                                                                 CLNWKWN
003500 ENVIRONMENT DIVISION.                                           CLNWKWN
003600 CONFIGURATION SECTION.                                          CLNWKWN
003700 SOURCE-COMPUTER. IBM-390.                                       CLNWKWN
003800 OBJECT-COMPUTER. IBM-390.                                       CLNWKWN
003900 SPECIAL-NAMES.                                                  CLNWKWN
004000     C01 IS TOP-OF-FORM                                          CLNWKWN
004100     UPSI-0 ON STATUS IS TRACE-SW-ON                             CLNWKWN
004200         OFF STATUS IS TRACE-SW-OFF.                              CLNWKWN
004300 INPUT-OUTPUT SECTION.                                           CLNWKWN
004400                                                                 CLNWKWN
004500 DATA DIVISION.                                                  CLNWKWN
004600 FILE SECTION.                                                   CLNWKWN
004700                                                                 CLNWKWN
004800 WORKING-STORAGE SECTION.                                        CLNWKWN
004900 01  ZELLER-WORK.                                                CLNWKWN
005000     05  Z-M              PIC 9(02) COMP.                        CLNWKWN
005100     05  Z-Y              PIC 9(04) COMP.                        CLNWKWN
005200     05  Z-J              PIC 9(02) COMP.                        CLNWKWN
005300     05  Z-K              PIC 9(02) COMP.                        CLNWKWN
005400     05  Z-TERM1          PIC 9(04) COMP.                        CLNWKWN
005500     05  Z-KDIV4          PIC 9(02) COMP.                        CLNWKWN
005600     05  Z-JDIV4          PIC 9(02) COMP.                        CLNWKWN
005700     05  Z-5J             PIC 9(04) COMP.                        CLNWKWN
005800     05  Z-SUM            PIC 9(06) COMP.                        CLNWKWN
005900     05  Z-QUOT           PIC 9(06) COMP.                        CLNWKWN
006000     05  Z-H              PIC 9(02) DISPLAY.                     CLNWKWN
006100 01  Z-H-DISPLAY  REDEFINES Z-H  PIC X(02).                       CLNWKWN
006200 COPY CLNABND.                                                   CLNWKWN
006300                                                                 CLNWKWN
006400 LINKAGE SECTION.                                                CLNWKWN
006500 01  WK-DOC-ID             PIC 9(05).                             CLNWKWN
006600 01  WK-DATE               PIC 9(08).                             CLNWKWN
006700 01  WK-DATE-R  REDEFINES WK-DATE.                                CLNWKWN
006800     05  WK-DATE-YYYY      PIC 9(04).                             CLNWKWN
006900     05  WK-DATE-MM        PIC 9(02).                             CLNWKWN
007000     05  WK-DATE-DD        PIC 9(02).                             CLNWKWN
007100 01  WK-WEEKDAY            PIC 9(01).                             CLNWKWN
007120 01  WK-WEEKDAY-R  REDEFINES WK-WEEKDAY  PIC X(01).               CLNWKWN
007200 COPY CLNWKHM.                                                   CLNWKWN
007300 01  WK-FOUND-SW           PIC X(01).                             CLNWKWN
007400     88  WK-WINDOW-FOUND   VALUE "Y".                            CLNWKWN
007500 01  WK-OUT-CTL.                                                 CLNWKWN
007600     05  WK-OUT-COUNT      PIC 9(02).                             CLNWKWN
007700 01  WK-OUT-TABLE.                                                CLNWKWN
007800     05  WK-OUT-WINDOW OCCURS 10 TIMES INDEXED BY WK-OUT-IDX.     CLNWKWN
007900         10  WK-OUT-START  PIC 9(06).                             CLNWKWN
008000         10  WK-OUT-END    PIC 9(06).                             CLNWKWN
008100                                                                 CLNWKWN
008200 PROCEDURE DIVISION USING WK-DOC-ID WK-DATE WK-WEEKDAY            CLNWKWN
008300         WORKHRS-TABLE-CTL WORKHRS-TABLE WK-FOUND-SW              CLNWKWN
008400         WK-OUT-CTL WK-OUT-TABLE.                                 CLNWKWN
008500     MOVE "CLNWKWIN" TO PARA-NAME.                               CLNWKWN
008600     MOVE "N" TO WK-FOUND-SW.                                    CLNWKWN
008700     MOVE ZERO TO WK-OUT-COUNT.                                  CLNWKWN
008800     PERFORM 150-COMPUTE-WEEKDAY THRU 150-EXIT.                  CLNWKWN
008900     PERFORM 200-SEARCH-WINDOWS THRU 200-EXIT.                   CLNWKWN
009000     GOBACK.                                                     CLNWKWN
009100                                                                 CLNWKWN
009200 150-COMPUTE-WEEKDAY.                                            CLNWKWN
009300     MOVE "150-COMPUTE-WEEKDAY" TO PARA-NAME.                    CLNWKWN
009400******** ZELLER'S CONGRUENCE - JAN/FEB COUNT AS MONTHS 13/14     CLNWKWN
009500******** OF THE PRECEDING YEAR                                   CLNWKWN
009600     IF WK-DATE-MM < 3                                           CLNWKWN
009700         COMPUTE Z-M = WK-DATE-MM + 12                           CLNWKWN
009800         COMPUTE Z-Y = WK-DATE-YYYY - 1                          CLNWKWN
009900     ELSE                                                        CLNWKWN
010000         MOVE WK-DATE-MM   TO Z-M                                CLNWKWN
010100         MOVE WK-DATE-YYYY TO Z-Y                                CLNWKWN
010200     END-IF.                                                     CLNWKWN
010300     DIVIDE Z-Y BY 100 GIVING Z-J REMAINDER Z-K.                 CLNWKWN
010400     COMPUTE Z-TERM1 = (13 * (Z-M + 1)) / 5.                     CLNWKWN
010500     DIVIDE Z-K BY 4 GIVING Z-KDIV4.                             CLNWKWN
010600     DIVIDE Z-J BY 4 GIVING Z-JDIV4.                             CLNWKWN
010700     COMPUTE Z-5J = 5 * Z-J.                                     CLNWKWN
010800     COMPUTE Z-SUM = WK-DATE-DD + Z-TERM1 + Z-K + Z-KDIV4         CLNWKWN
010900                     + Z-JDIV4 + Z-5J.                           CLNWKWN
011000     DIVIDE Z-SUM BY 7 GIVING Z-QUOT REMAINDER Z-H.              CLNWKWN
011100******** Z-H IS 0=SATURDAY,1=SUNDAY,2=MONDAY...6=FRIDAY -        CLNWKWN
011200******** SHIFT TO THE MASTER'S 0=MONDAY...6=SUNDAY CONVENTION    CLNWKWN
011300     COMPUTE WK-WEEKDAY = Z-H + 5.                               CLNWKWN
011400     IF WK-WEEKDAY > 6                                           CLNWKWN
011500         SUBTRACT 7 FROM WK-WEEKDAY                              CLNWKWN
011600     END-IF.                                                     CLNWKWN
011700 150-EXIT.                                                       CLNWKWN
011800     EXIT.                                                       CLNWKWN
011900                                                                 CLNWKWN
012000 200-SEARCH-WINDOWS.                                             CLNWKWN
012100     MOVE "200-SEARCH-WINDOWS" TO PARA-NAME.                     CLNWKWN
012200     PERFORM 250-CHECK-ONE-ROW THRU 250-EXIT                     CLNWKWN
012300         VARYING WH-IDX FROM 1 BY 1                              CLNWKWN
012400         UNTIL WH-IDX > WH-COUNT                                 CLNWKWN
012500            OR WK-OUT-COUNT > 9.                                 CLNWKWN
012600     IF WK-OUT-COUNT > 0                                         CLNWKWN
012700         MOVE "Y" TO WK-FOUND-SW                                 CLNWKWN
012800     END-IF.                                                     CLNWKWN
012900 200-EXIT.                                                       CLNWKWN
013000     EXIT.                                                       CLNWKWN
013100                                                                 CLNWKWN
013200 250-CHECK-ONE-ROW.                                              CLNWKWN
013300     MOVE "250-CHECK-ONE-ROW" TO PARA-NAME.                      CLNWKWN
013400     IF WH-DOC-ID(WH-IDX) = WK-DOC-ID                            CLNWKWN
013500         AND WH-DAY(WH-IDX) = WK-WEEKDAY                         CLNWKWN
013600         ADD 1 TO WK-OUT-COUNT                                   CLNWKWN
013700         SET WK-OUT-IDX TO WK-OUT-COUNT                          CLNWKWN
013800         MOVE WH-START(WH-IDX) TO WK-OUT-START(WK-OUT-IDX)       CLNWKWN
013900         MOVE WH-END(WH-IDX)   TO WK-OUT-END(WK-OUT-IDX)         CLNWKWN
014000     END-IF.                                                     CLNWKWN
014100 250-EXIT.                                                       CLNWKWN
014200     EXIT.                                                       CLNWKWN
