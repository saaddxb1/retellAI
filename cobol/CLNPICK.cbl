000100 IDENTIFICATION DIVISION.                                        CLNPICK
000200******************************************************************CLNPICK
000300* PROGRAM CLNPICK                                                *CLNPICK
000400* PICK-DOCTOR RESOLUTION ROUTINE                                 *CLNPICK
000500* GIVEN AN OPTIONAL DOCTOR NAME AND AN OPTIONAL SPECIALTY,       *CLNPICK
000600* RETURNS THE FIRST MATCHING ROW OF THE DOCTOR TABLE.            *CLNPICK
000700* RESOLUTION ORDER, PER THE SCHEDULING RULES BOOK:               *CLNPICK
000800*   1. NAME GIVEN, SPECIALTY GIVEN  - FIRST ROW MATCHING BOTH    *CLNPICK
000900*   2. NAME GIVEN, NO SPECIALTY     - FIRST ROW MATCHING NAME    *CLNPICK
001000*   3. NAME LOOKUP FAILS AND A SPECIALTY WAS GIVEN - FALL        *CLNPICK
001100*      THROUGH TO FIRST ROW MATCHING SPECIALTY ALONE             *CLNPICK
001200*   4. NO NAME GIVEN, SPECIALTY GIVEN - FIRST ROW MATCHING IT    *CLNPICK
001300*   5. NEITHER GIVEN - NOT FOUND                                 *CLNPICK
001400* MATCHING IS EXACT ON THE FULL-WIDTH, SPACE-PADDED FIELDS, SO   *CLNPICK
001500* TRAILING SPACES NEVER MATTER AND THE COMPARE IS CASE SENSITIVE.*CLNPICK
001600******************************************************************CLNPICK
001700 PROGRAM-ID.  CLNPICK.                                           CLNPICK
001800 AUTHOR. JON SAYLES.                                             CLNPICK
001900 INSTALLATION. COBOL DEVELOPMENT CENTER.                         CLNPICK
002000 DATE-WRITTEN. 06/02/87.                                         CLNPICK
002100 DATE-COMPILED. 06/02/87.                                        CLNPICK
002200 SECURITY. NON-CONFIDENTIAL.                                     CLNPICK
002300******************************************************************CLNPICK
002400* CHANGE LOG                                                     *CLNPICK
002500* ---------------------------------------------------------     *CLNPICK
002600* 060287 JS  0201  ORIGINAL CODING FOR THE SCHEDULING REWRITE    *CLNPICK
002700* 091588 JS  0214  ADDED FALL-THROUGH TO SPECIALTY-ONLY MATCH    *CLNPICK
002800*                  WHEN A BAD DOCTOR NAME IS SUBMITTED WITH A    *CLNPICK
002900*                  GOOD SPECIALTY - FRONT DESK REQUEST #214      *CLNPICK
003000* 042291 RPW 0238  CONVERTED LINEAR COMPARE LOOP TO COBOL SEARCH *CLNPICK
003100*                  VERB AGAINST THE INDEXED DOCTOR TABLE         *CLNPICK
003200* 081994 MLT 0260  DOCTOR TABLE GROWN FROM 25 TO 50 ROWS TO      *CLNPICK
003300*                  MATCH THE NEW DOCTORS MASTER LAYOUT           *CLNPICK
003400* 112498 MLT 0281  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS     *CLNPICK
003500*                  PROGRAM, CERTIFIED Y2K COMPLIANT AS-IS        *CLNPICK
003600* 031503 TKB 0299  SPLIT NAME/SPECIALTY LINKAGE FOR A FUTURE     *CLNPICK
003700*                  LAST-NAME-ONLY SEARCH - NOT USED YET          *CLNPICK
003750* 041504 TKB 0305  ADDED PK-OUT-ROW-R FOR TRACE DUMPS WHEN THE   *CLNPICK
003760*                  WRONG DOCTOR ROW COMES BACK ON A SPLIT MATCH  *CLNPICK
003800******************************************************************CLNPICK
003900                                                                 CLNPICK
004000 ENVIRONMENT DIVISION.                                           CLNPICK
004100 CONFIGURATION SECTION.                                          CLNPICK
004200 SOURCE-COMPUTER. IBM-390.                                       CLNPICK
004300 OBJECT-COMPUTER. IBM-390.                                       CLNPICK
004400 SPECIAL-NAMES.                                                  CLNPICK
004500     C01 IS TOP-OF-FORM                                          CLNPICK
004600     UPSI-0 ON STATUS IS TRACE-SW-ON                             CLNPICK
004700         OFF STATUS IS TRACE-SW-OFF.                              CLNPICK
004800 INPUT-OUTPUT SECTION.                                           CLNPICK
004900                                                                 CLNPICK
005000 DATA DIVISION.                                                  CLNPICK
005100 FILE SECTION.                                                   CLNPICK
005200                                                                 CLNPICK
005300 WORKING-STORAGE SECTION.                                        CLNPICK
005400 01  MISC-FIELDS.                                                CLNPICK
005500     05  SRCH-TALLY        PIC S9(04) COMP VALUE ZERO.            CLNPICK
005600 COPY CLNABND.                                                   CLNPICK
005700                                                                 CLNPICK
005800 LINKAGE SECTION.                                                CLNPICK
005900 01  PK-DOC-NAME           PIC X(30).                             CLNPICK
006000 01  PK-DOC-NAME-R  REDEFINES PK-DOC-NAME.                        CLNPICK
006100     05  PK-DOC-NAME-INITIAL  PIC X(01).                         CLNPICK
006200     05  PK-DOC-NAME-REST     PIC X(29).                         CLNPICK
006300 01  PK-SPECIALTY          PIC X(20).                             CLNPICK
006400 01  PK-SPECIALTY-R  REDEFINES PK-SPECIALTY.                      CLNPICK
006500     05  PK-SPECIALTY-INITIAL PIC X(01).                         CLNPICK
006600     05  PK-SPECIALTY-REST    PIC X(19).                         CLNPICK
006700 COPY CLNDOCM.                                                   CLNPICK
006800 01  PK-FOUND-SW           PIC X(01).                             CLNPICK
006900     88  PK-DOCTOR-FOUND   VALUE "Y".                            CLNPICK
007000     88  PK-DOCTOR-NOT-FOUND VALUE "N".                          CLNPICK
007100 01  PK-OUT-ROW            PIC 9(03).                             CLNPICK
007120 01  PK-OUT-ROW-R  REDEFINES PK-OUT-ROW  PIC X(03).               CLNPICK
007200                                                                 CLNPICK
007300 PROCEDURE DIVISION USING PK-DOC-NAME PK-SPECIALTY               CLNPICK
007400         DOCTOR-TABLE-CTL DOCTOR-TABLE PK-FOUND-SW PK-OUT-ROW.    CLNPICK
007500     MOVE "CLNPICK" TO PARA-NAME.                                CLNPICK
007600     MOVE "N" TO PK-FOUND-SW.                                    CLNPICK
007700     MOVE ZERO TO PK-OUT-ROW.                                    CLNPICK
007800     PERFORM 100-MAINLINE THRU 100-EXIT.                         CLNPICK
007900     GOBACK.                                                     CLNPICK
008000                                                                 CLNPICK
008100 100-MAINLINE.                                                   CLNPICK
008200     MOVE "100-MAINLINE" TO PARA-NAME.                           CLNPICK
008300     IF PK-DOC-NAME NOT = SPACES                                 CLNPICK
008400         PERFORM 200-SEARCH-BY-NAME THRU 200-EXIT                CLNPICK
008500         IF PK-DOCTOR-NOT-FOUND AND PK-SPECIALTY NOT = SPACES    CLNPICK
008600             PERFORM 300-SEARCH-BY-SPECIALTY THRU 300-EXIT       CLNPICK
008700         END-IF                                                  CLNPICK
008800     ELSE                                                        CLNPICK
008900         IF PK-SPECIALTY NOT = SPACES                            CLNPICK
009000             PERFORM 300-SEARCH-BY-SPECIALTY THRU 300-EXIT       CLNPICK
009100         END-IF                                                  CLNPICK
009200     END-IF.                                                     CLNPICK
009300 100-EXIT.                                                       CLNPICK
009400     EXIT.                                                       CLNPICK
009500                                                                 CLNPICK
009600 200-SEARCH-BY-NAME.                                             CLNPICK
009700     MOVE "200-SEARCH-BY-NAME" TO PARA-NAME.                     CLNPICK
009800     SET DOC-IDX TO 1.                                           CLNPICK
009900     SEARCH DOCTOR-TABLE-ROW                                     CLNPICK
010000         AT END                                                  CLNPICK
010100             CONTINUE                                            CLNPICK
010150         WHEN DOC-IDX > DOC-COUNT                                CLNPICK
010160             CONTINUE                                            CLNPICK
010200         WHEN PK-SPECIALTY NOT = SPACES                          CLNPICK
010300              AND DOC-NAME(DOC-IDX) = PK-DOC-NAME                CLNPICK
010400              AND DOC-SPECIALTY(DOC-IDX) = PK-SPECIALTY          CLNPICK
010500             PERFORM 250-SET-FOUND THRU 250-EXIT                 CLNPICK
010600         WHEN PK-SPECIALTY = SPACES                              CLNPICK
010700              AND DOC-NAME(DOC-IDX) = PK-DOC-NAME                CLNPICK
010800             PERFORM 250-SET-FOUND THRU 250-EXIT                 CLNPICK
010900     END-SEARCH.                                                 CLNPICK
011000 200-EXIT.                                                       CLNPICK
011100     EXIT.                                                       CLNPICK
011200                                                                 CLNPICK
011300 250-SET-FOUND.                                                  CLNPICK
011400     MOVE "250-SET-FOUND" TO PARA-NAME.                          CLNPICK
011500     MOVE "Y" TO PK-FOUND-SW.                                    CLNPICK
011600     SET PK-OUT-ROW TO DOC-IDX.                                  CLNPICK
011700 250-EXIT.                                                       CLNPICK
011800     EXIT.                                                       CLNPICK
011900                                                                 CLNPICK
012000 300-SEARCH-BY-SPECIALTY.                                        CLNPICK
012100     MOVE "300-SEARCH-BY-SPECIALTY" TO PARA-NAME.                CLNPICK
012200     SET DOC-IDX TO 1.                                           CLNPICK
012300     SEARCH DOCTOR-TABLE-ROW                                     CLNPICK
012400         AT END                                                  CLNPICK
012410             CONTINUE                                            CLNPICK
012420         WHEN DOC-IDX > DOC-COUNT                                CLNPICK
012430             CONTINUE                                            CLNPICK
012600         WHEN DOC-SPECIALTY(DOC-IDX) = PK-SPECIALTY              CLNPICK
012700             PERFORM 250-SET-FOUND THRU 250-EXIT                 CLNPICK
012800     END-SEARCH.                                                 CLNPICK
012900 300-EXIT.                                                       CLNPICK
013000     EXIT.                                                       CLNPICK
