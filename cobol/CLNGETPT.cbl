000100 IDENTIFICATION DIVISION.                                        CLNGETP
000200******************************************************************CLNGETP
000300* PROGRAM CLNGETPT                                               *CLNGETP
000400* GET-OR-CREATE-PATIENT ROUTINE                                  *CLNGETP
000500* IF THE TRANSACTION CARRIES NO PHONE NUMBER, A NEW PATIENT ROW  *CLNGETP
000600* IS ALWAYS BUILT - NO LOOKUP IS ATTEMPTED - WITH THE PHONE SET  *CLNGETP
000700* TO THE LITERAL "UNKNOWN-" FOLLOWED BY THE PATIENT NAME, SO     *CLNGETP
000800* WALK-IN AND PHONE-LESS BOOKINGS CAN STILL GO ON THE MASTER.    *CLNGETP
000900* DUPLICATE PATIENTS ARE EXPECTED AND ACCEPTED IN THIS CASE.     *CLNGETP
001000* WHEN A PHONE NUMBER IS GIVEN, THE MASTER IS SEARCHED ON IT -   *CLNGETP
001100* A HIT WITH A DIFFERENT NAME ON FILE IS TREATED AS THE SAME     *CLNGETP
001200* PERSON UNDER A CORRECTED OR MARRIED NAME AND THE MASTER NAME   *CLNGETP
001300* IS OVERWRITTEN; A MISS BUILDS A BRAND NEW ROW WITH THE NEXT    *CLNGETP
001400* SEQUENTIAL PATIENT ID, ZERO DATE OF BIRTH AND A BLANK EMAIL.   *CLNGETP
001500******************************************************************CLNGETP
001600 PROGRAM-ID.  CLNGETPT.                                          CLNGETP
001700 AUTHOR. JON SAYLES.                                             CLNGETP
001800 INSTALLATION. COBOL DEVELOPMENT CENTER.                         CLNGETP
001900 DATE-WRITTEN. 06/30/87.                                         CLNGETP
002000 DATE-COMPILED. 06/30/87.                                        CLNGETP
002100 SECURITY. NON-CONFIDENTIAL.                                     CLNGETP
002200******************************************************************CLNGETP
002300* CHANGE LOG                                                     *CLNGETP
002400* ---------------------------------------------------------     *CLNGETP
002500* 063087 JS  0205  ORIGINAL CODING FOR THE SCHEDULING REWRITE -  *CLNGETP
002600*                  MODELLED ON THE TREATMENT MASTER FIND-OR-     *CLNGETP
002700*                  ADD LOGIC IN THE OLD TREATMENT UPDATE RUN     *CLNGETP
002800* 051589 JS  0217  RENAME-ON-MISMATCH ADDED - FRONT DESK WAS     *CLNGETP
002900*                  KEYING CORRECTED NAMES OVER THE PHONE AND     *CLNGETP
003000*                  THE OLD NAME WAS STICKING ON THE MASTER       *CLNGETP
003100* 102391 RPW 0233  BLANK-PHONE PATIENTS NOW ALWAYS ADDED AS NEW  *CLNGETP
003200*                  ROWS INSTEAD OF MATCHING ON BLANK-TO-BLANK    *CLNGETP
003300* 091598 MLT 0271  YEAR-2000 REVIEW - PAT-DOB STORED AS ZEROS    *CLNGETP
003400*                  UNTIL A FUTURE PHASE COLLECTS IT, NO Y2K      *CLNGETP
003500*                  EXPOSURE IN THIS PROGRAM AS WRITTEN            *CLNGETP
003600* 031103 TKB 0298  GUARD AGAINST PATIENT TABLE FULL ON ADD        *CLNGETP
003650* 041504 TKB 0301  ADDED GP-OUT-PAT-ID-R FOR TRACE DUMPS WHEN A   *CLNGETP
003660*                  WALK-IN ENDS UP WITH THE WRONG PATIENT ID      *CLNGETP
003700******************************************************************CLNGETP
003800                                                                 CLNGETP
003900 ENVIRONMENT DIVISION.                                           CLNGETP
004000 CONFIGURATION SECTION.                                          CLNGETP
004100 SOURCE-COMPUTER. IBM-390.                                       CLNGETP
004200 OBJECT-COMPUTER. IBM-390.                                       CLNGETP
004300 SPECIAL-NAMES.                                                  CLNGETP
004400     C01 IS TOP-OF-FORM                                          CLNGETP
004500     UPSI-0 ON STATUS IS TRACE-SW-ON                             CLNGETP
004600         OFF STATUS IS TRACE-SW-OFF.                              CLNGETP
004700 INPUT-OUTPUT SECTION.                                           CLNGETP
004800                                                                 CLNGETP
004900 DATA DIVISION.                                                  CLNGETP
005000 FILE SECTION.                                                   CLNGETP
005100                                                                 CLNGETP
005200 WORKING-STORAGE SECTION.                                        CLNGETP
005300 01  MISC-FIELDS.                                                CLNGETP
005400     05  SRCH-TALLY         PIC S9(04) COMP VALUE ZERO.           CLNGETP
005450     05  PAT-IDX-SAVE       PIC S9(04) COMP VALUE ZERO.           CLNGETP
005500     05  UNK-PHONE-BUILD.                                         CLNGETP
005600         10  UNK-PHONE-LIT  PIC X(08) VALUE "UNKNOWN-".           CLNGETP
005700         10  UNK-PHONE-NAME PIC X(12).                            CLNGETP
005800 01  UNK-PHONE-BUILD-R  REDEFINES UNK-PHONE-BUILD  PIC X(20).     CLNGETP
005900 COPY CLNABND.                                                   CLNGETP
006000                                                                 CLNGETP
006100 LINKAGE SECTION.                                                CLNGETP
006200 01  GP-PAT-NAME           PIC X(30).                             CLNGETP
006300 01  GP-PAT-PHONE          PIC X(20).                             CLNGETP
006400 01  GP-PAT-PHONE-R  REDEFINES GP-PAT-PHONE.                      CLNGETP
006500     05  GP-PAT-PHONE-INITIAL  PIC X(01).                         CLNGETP
006600     05  GP-PAT-PHONE-REST     PIC X(19).                         CLNGETP
006700 COPY CLNPATM.                                                   CLNGETP
006800 01  GP-OUT-PAT-ID         PIC 9(05).                             CLNGETP
006820 01  GP-OUT-PAT-ID-R  REDEFINES GP-OUT-PAT-ID  PIC X(05).         CLNGETP
006900                                                                 CLNGETP
007000 PROCEDURE DIVISION USING GP-PAT-NAME GP-PAT-PHONE               CLNGETP
007100         PATIENT-TABLE-CTL PATIENT-TABLE GP-OUT-PAT-ID.           CLNGETP
007200     MOVE "CLNGETPT" TO PARA-NAME.                               CLNGETP
007300     MOVE ZERO TO GP-OUT-PAT-ID.                                 CLNGETP
007400     IF GP-PAT-PHONE = SPACES                                    CLNGETP
007500         PERFORM 200-BUILD-UNKNOWN-PHONE THRU 200-EXIT           CLNGETP
007600         PERFORM 500-ADD-NEW-PATIENT THRU 500-EXIT               CLNGETP
007700     ELSE                                                        CLNGETP
007800         PERFORM 300-SEARCH-BY-PHONE THRU 300-EXIT               CLNGETP
007900         IF PAT-IDX-SAVE > ZERO                                  CLNGETP
008000             PERFORM 400-CHECK-RENAME THRU 400-EXIT              CLNGETP
008100         ELSE                                                    CLNGETP
008200             PERFORM 500-ADD-NEW-PATIENT THRU 500-EXIT           CLNGETP
008300         END-IF                                                  CLNGETP
008400     END-IF.                                                     CLNGETP
008500     GOBACK.                                                     CLNGETP
008600                                                                 CLNGETP
008700 200-BUILD-UNKNOWN-PHONE.                                        CLNGETP
008800     MOVE "200-BUILD-UNKNOWN-PHONE" TO PARA-NAME.                CLNGETP
008900     MOVE SPACES TO UNK-PHONE-NAME.                              CLNGETP
009000     MOVE GP-PAT-NAME TO UNK-PHONE-NAME.                         CLNGETP
009100     MOVE UNK-PHONE-BUILD-R TO GP-PAT-PHONE.                     CLNGETP
009200 200-EXIT.                                                       CLNGETP
009300     EXIT.                                                       CLNGETP
009400                                                                 CLNGETP
009500 300-SEARCH-BY-PHONE.                                            CLNGETP
009600     MOVE "300-SEARCH-BY-PHONE" TO PARA-NAME.                    CLNGETP
009700     MOVE ZERO TO PAT-IDX-SAVE.                                  CLNGETP
009800     SET PAT-IDX TO 1.                                           CLNGETP
009900     SEARCH PATIENT-TABLE-ROW                                    CLNGETP
010000         AT END                                                  CLNGETP
010100             CONTINUE                                            CLNGETP
010200         WHEN PAT-IDX > PAT-COUNT                                CLNGETP
010300             CONTINUE                                            CLNGETP
010400         WHEN PAT-PHONE(PAT-IDX) = GP-PAT-PHONE                  CLNGETP
010500             SET PAT-IDX-SAVE TO PAT-IDX                         CLNGETP
010600     END-SEARCH.                                                 CLNGETP
010700 300-EXIT.                                                       CLNGETP
010800     EXIT.                                                       CLNGETP
010900                                                                 CLNGETP
011000 400-CHECK-RENAME.                                               CLNGETP
011100     MOVE "400-CHECK-RENAME" TO PARA-NAME.                       CLNGETP
011200     SET PAT-IDX TO PAT-IDX-SAVE.                                CLNGETP
011300     IF PAT-NAME(PAT-IDX) NOT = GP-PAT-NAME                      CLNGETP
011400         MOVE GP-PAT-NAME TO PAT-NAME(PAT-IDX)                   CLNGETP
011500     END-IF.                                                     CLNGETP
011600     SET PAT-IDX-SAVE TO PAT-IDX.                                CLNGETP
011700     MOVE PAT-ID(PAT-IDX) TO GP-OUT-PAT-ID.                      CLNGETP
011800 400-EXIT.                                                       CLNGETP
011900     EXIT.                                                       CLNGETP
012000                                                                 CLNGETP
012100 500-ADD-NEW-PATIENT.                                            CLNGETP
012200     MOVE "500-ADD-NEW-PATIENT" TO PARA-NAME.                    CLNGETP
012300     IF PAT-COUNT < PAT-MAX-ROWS                                 CLNGETP
012400         ADD 1 TO PAT-COUNT                                      CLNGETP
012500         ADD 1 TO PAT-NEXT-ID                                    CLNGETP
012600         SET PAT-IDX TO PAT-COUNT                                CLNGETP
012700         MOVE PAT-NEXT-ID      TO PAT-ID(PAT-IDX)                CLNGETP
012800         MOVE GP-PAT-NAME      TO PAT-NAME(PAT-IDX)               CLNGETP
012900         MOVE GP-PAT-PHONE     TO PAT-PHONE(PAT-IDX)             CLNGETP
013000         MOVE ZERO             TO PAT-DOB(PAT-IDX)               CLNGETP
013100         MOVE SPACES           TO PAT-EMAIL(PAT-IDX)             CLNGETP
013200         MOVE PAT-NEXT-ID      TO GP-OUT-PAT-ID                  CLNGETP
013300     ELSE                                                        CLNGETP
013400         MOVE "PATIENT TABLE FULL" TO ABEND-REASON               CLNGETP
013500         MOVE ZERO TO GP-OUT-PAT-ID                              CLNGETP
013600     END-IF.                                                     CLNGETP
013700 500-EXIT.                                                       CLNGETP
013800     EXIT.                                                       CLNGETP
