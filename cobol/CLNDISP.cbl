000100 IDENTIFICATION DIVISION.                                        CLNDISP
000200******************************************************************CLNDISP
000300* PROGRAM CLNDISP                                                *CLNDISP
000400* CLINIC SCHEDULING DAILY TRANSACTION RUN                        *CLNDISP
000500* LOADS THE DOCTOR, WORKING-HOURS, PATIENT AND APPOINTMENT       *CLNDISP
000600* MASTERS INTO TABLES, READS THE DAY'S SCHEDULING TRANSACTION    *CLNDISP
000700* FILE, APPLIES EACH ONE (BOOK / CANCEL / RESCHEDULE / GETSLOTS) *CLNDISP
000800* AGAINST THE MASTERS, WRITES A RESULTS REPORT LINE AND AN       *CLNDISP
000900* AUDIT RECORD PER TRANSACTION, THEN REWRITES THE PATIENT AND    *CLNDISP
001000* APPOINTMENT MASTERS AND PRINTS CONTROL TOTALS.                 *CLNDISP
001100* ADAPTED FROM THE INPATIENT DAILY EDIT/UPDATE JOB STREAM - SAME *CLNDISP
001200* PRIMING-READ / READ-AHEAD SHAPE, SAME ABEND CONVENTION.        *CLNDISP
001300******************************************************************CLNDISP
001400 PROGRAM-ID.  CLNDISP.                                           CLNDISP
001500 AUTHOR. JON SAYLES.                                             CLNDISP
001600 INSTALLATION. COBOL DEVELOPMENT CENTER.                         CLNDISP
001700 DATE-WRITTEN. 05/18/87.                                         CLNDISP
001800 DATE-COMPILED. 05/18/87.                                        CLNDISP
001900 SECURITY. NON-CONFIDENTIAL.                                     CLNDISP
002000******************************************************************CLNDISP
002100* CHANGE LOG                                                     *CLNDISP
002200* ---------------------------------------------------------     *CLNDISP
002300* 051887 JS  0101  ORIGINAL CODING - CLINIC SCHEDULING DAILY     *CLNDISP
002400*                  TRANSACTION RUN, ADAPTED FROM THE INPATIENT   *CLNDISP
002500*                  DAILY EDIT/UPDATE JOB STREAM                  *CLNDISP
002600* 062287 JS  0108  ADDED RESCHEDULE TRANSACTION TYPE PER FRONT   *CLNDISP
002700*                  DESK REQUEST #108                             *CLNDISP
002800* 071087 JS  0112  ADDED GETSLOTS INQUIRY TRANSACTION TYPE AND   *CLNDISP
002900*                  THE RESULTS SLOT-LIST FORMAT                  *CLNDISP
003000* 091588 JS  0119  CONFLICT CHECK ON RESCHEDULE NOW EXCLUDES THE *CLNDISP
003100*                  APPOINTMENT'S OWN ID (SEE CLNCNFLT)           *CLNDISP
003200* 042291 RPW 0141  DOCTOR / PATIENT LOOKUPS MOVED OUT TO CALLED  *CLNDISP
003300*                  SUBROUTINES CLNPICK AND CLNGETPT              *CLNDISP
003400* 081994 MLT 0163  MASTER TABLE SIZES GROWN TO MATCH THE NEW     *CLNDISP
003500*                  DOCTOR (50) AND PATIENT (500) MASTER LAYOUTS  *CLNDISP
003600* 112598 MLT 0183  YEAR-2000 REVIEW - CONVERTED THE HOUSEKEEPING *CLNDISP
003700*                  ACCEPT FROM DATE (6-DIGIT) TO THE EXTENDED    *CLNDISP
003800*                  ACCEPT ... FROM DATE YYYYMMDD FORM SO         *CLNDISP
003900*                  RUN-TIMESTAMP CARRIES A FULL 4-DIGIT YEAR -   *CLNDISP
004000*                  CERTIFIED Y2K COMPLIANT                       *CLNDISP
004100* 021599 MLT 0191  CANCEL OF AN ALREADY-CANCELLED APPOINTMENT NO *CLNDISP
004200*                  LONGER WRITES A SECOND AUDIT RECORD - DUPS    *CLNDISP
004300*                  FLAGGED BY THE AUDITORS ON THE Q4 98 RUN      *CLNDISP
004400* 031503 TKB 0212  ADDED PER-FUNCTION CONTROL TOTALS TO THE      *CLNDISP
004500*                  RESULTS TRAILER                               *CLNDISP
004600* 050702 TKB 0226  GETSLOTS BUSY-INTERVAL LIST IS NOW SORTED     *CLNDISP
004700*                  ASCENDING BY START TIME BEFORE THE FREE-SLOT  *CLNDISP
004800*                  CALL - CLNFSLOT REQUIRES SORTED INPUT         *CLNDISP
004900* 091203 TKB 0231  APPOINTMENT TABLE FULL ON BOOK NOW REJECTS    *CLNDISP
005000*                  THE TRANSACTION INSTEAD OF ABENDING THE RUN   *CLNDISP
005050* 031704 TKB 0238  BOOK AUDIT DETAIL TEXT NOW CALLS CLNSTRL TO   *CLNDISP
005060*                  TRIM THE DOCTOR NAME INSTEAD OF THE OLD       *CLNDISP
005070*                  DELIMITED BY TWO-SPACES TRICK, WHICH CUT OFF  *CLNDISP
005080*                  ANY DOCTOR NAME WITH AN INTERNAL DOUBLE SPACE *CLNDISP
005085* 062304 TKB 0241  DROPPED THE UNKNOWN-FUNCTION FALLBACK IN      *CLNDISP
005090*                  858-BUMP-REJECT-TOTAL - IT WAS CREDITING      *CLNDISP
005095*                  THOSE REJECTS TO THE GETSLOTS BUCKET ON THE   *CLNDISP
005096*                  TRAILER, OVERSTATING GETSLOTS-REJECTED        *CLNDISP
005100******************************************************************CLNDISP
005200                                                                 CLNDISP
005300 ENVIRONMENT DIVISION.                                           CLNDISP
005400 CONFIGURATION SECTION.                                          CLNDISP
005500 SOURCE-COMPUTER. IBM-390.                                       CLNDISP
005600 OBJECT-COMPUTER. IBM-390.                                       CLNDISP
005700 SPECIAL-NAMES.                                                  CLNDISP
005800     C01 IS TOP-OF-FORM                                          CLNDISP
005900     UPSI-0 ON STATUS IS TRACE-SW-ON                             CLNDISP
006000         OFF STATUS IS TRACE-SW-OFF.                              CLNDISP
006100 INPUT-OUTPUT SECTION.                                           CLNDISP
006200 FILE-CONTROL.                                                   CLNDISP
006300     SELECT DOCTORS-FILE                                         CLNDISP
006400         ASSIGN TO UT-S-DOCTORS                                  CLNDISP
006500         ACCESS MODE IS SEQUENTIAL                               CLNDISP
006600         FILE STATUS IS DOCTORS-STATUS.                          CLNDISP
006700     SELECT WORKHRS-FILE                                         CLNDISP
006800         ASSIGN TO UT-S-WORKHRS                                  CLNDISP
006900         ACCESS MODE IS SEQUENTIAL                               CLNDISP
007000         FILE STATUS IS WORKHRS-STATUS.                          CLNDISP
007100     SELECT PATIENTS-FILE                                        CLNDISP
007200         ASSIGN TO UT-S-PATIENTS                                 CLNDISP
007300         ACCESS MODE IS SEQUENTIAL                               CLNDISP
007400         FILE STATUS IS PATIENTS-STATUS.                         CLNDISP
007500     SELECT APPTSIN-FILE                                         CLNDISP
007600         ASSIGN TO UT-S-APPTSIN                                  CLNDISP
007700         ACCESS MODE IS SEQUENTIAL                               CLNDISP
007800         FILE STATUS IS APPTSIN-STATUS.                          CLNDISP
007900     SELECT TXNS-FILE                                            CLNDISP
008000         ASSIGN TO UT-S-TXNS                                     CLNDISP
008100         ACCESS MODE IS SEQUENTIAL                               CLNDISP
008200         FILE STATUS IS TXNS-STATUS.                             CLNDISP
008300     SELECT PATSOUT-FILE                                         CLNDISP
008400         ASSIGN TO UT-S-PATSOUT                                  CLNDISP
008500         ACCESS MODE IS SEQUENTIAL                               CLNDISP
008600         FILE STATUS IS PATSOUT-STATUS.                          CLNDISP
008700     SELECT APTSOUT-FILE                                         CLNDISP
008800         ASSIGN TO UT-S-APTSOUT                                  CLNDISP
008900         ACCESS MODE IS SEQUENTIAL                               CLNDISP
009000         FILE STATUS IS APTSOUT-STATUS.                          CLNDISP
009100     SELECT AUDITOUT-FILE                                        CLNDISP
009200         ASSIGN TO UT-S-AUDITOUT                                 CLNDISP
009300         ACCESS MODE IS SEQUENTIAL                               CLNDISP
009400         FILE STATUS IS AUDITOUT-STATUS.                         CLNDISP
009500     SELECT RESULTS-FILE                                         CLNDISP
009600         ASSIGN TO UT-S-RESULTS                                  CLNDISP
009700         ACCESS MODE IS SEQUENTIAL                               CLNDISP
009800         FILE STATUS IS RESULTS-STATUS.                          CLNDISP
009900                                                                 CLNDISP
010000 DATA DIVISION.                                                  CLNDISP
010100 FILE SECTION.                                                   CLNDISP
010200******** INPUT MASTERS AND TRANSACTION FILE - RECORD LENGTHS ARE CLNDISP
010300******** FIXED BY THE UPSTREAM EXTRACT JOBS; NO TRAILING FILLER  CLNDISP
010400******** IS ADDED HERE SO THE PHYSICAL RECORD LENGTH NEVER MOVES CLNDISP
010500 FD  DOCTORS-FILE                                                CLNDISP
010600     RECORDING MODE IS F                                         CLNDISP
010700     LABEL RECORDS ARE STANDARD                                  CLNDISP
010800     RECORD CONTAINS 95 CHARACTERS                                CLNDISP
010900     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
011000     DATA RECORD IS DOCTORS-REC.                                 CLNDISP
011100 01  DOCTORS-REC.                                                CLNDISP
011200     05  DR-ID                   PIC 9(05).                       CLNDISP
011300     05  DR-NAME                 PIC X(30).                       CLNDISP
011400     05  DR-SPECIALTY            PIC X(20).                       CLNDISP
011500     05  DR-GENDER               PIC X(10).                       CLNDISP
011600     05  DR-LANGUAGE             PIC X(30).                       CLNDISP
011700                                                                 CLNDISP
011800 FD  WORKHRS-FILE                                                CLNDISP
011900     RECORDING MODE IS F                                         CLNDISP
012000     LABEL RECORDS ARE STANDARD                                  CLNDISP
012100     RECORD CONTAINS 18 CHARACTERS                                CLNDISP
012200     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
012300     DATA RECORD IS WORKHRS-REC.                                 CLNDISP
012400 01  WORKHRS-REC.                                                CLNDISP
012500     05  WR-DOC-ID               PIC 9(05).                       CLNDISP
012600     05  WR-DAY                  PIC 9(01).                       CLNDISP
012700     05  WR-START                PIC 9(06).                       CLNDISP
012800     05  WR-END                  PIC 9(06).                       CLNDISP
012900                                                                 CLNDISP
013000 FD  PATIENTS-FILE                                               CLNDISP
013100     RECORDING MODE IS F                                         CLNDISP
013200     LABEL RECORDS ARE STANDARD                                  CLNDISP
013300     RECORD CONTAINS 103 CHARACTERS                               CLNDISP
013400     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
013500     DATA RECORD IS PATIENTS-REC.                                CLNDISP
013600 01  PATIENTS-REC.                                                CLNDISP
013700     05  PR-ID                   PIC 9(05).                       CLNDISP
013800     05  PR-NAME                 PIC X(30).                       CLNDISP
013900     05  PR-PHONE                PIC X(20).                       CLNDISP
014000     05  PR-DOB                  PIC 9(08).                       CLNDISP
014100     05  PR-EMAIL                PIC X(40).                       CLNDISP
014200                                                                 CLNDISP
014300******** APPOINTMENT RECORD LENGTH PER THE FIELD-BY-FIELD LAYOUT CLNDISP
014400******** IS 133 BYTES - THE OLD SYSTEMS-DOCS BINDER SAYS 125,    CLNDISP
014500******** NEVER RECONCILED, THIS PROGRAM GOES WITH THE FIELDS     CLNDISP
014600 FD  APPTSIN-FILE                                                CLNDISP
014700     RECORDING MODE IS F                                         CLNDISP
014800     LABEL RECORDS ARE STANDARD                                  CLNDISP
014900     RECORD CONTAINS 133 CHARACTERS                               CLNDISP
015000     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
015100     DATA RECORD IS APPTSIN-REC.                                 CLNDISP
015200 01  APPTSIN-REC.                                                 CLNDISP
015300     05  AR-ID                   PIC 9(07).                       CLNDISP
015400     05  AR-PAT-ID               PIC 9(05).                       CLNDISP
015500     05  AR-DOC-ID               PIC 9(05).                       CLNDISP
015600     05  AR-PAT-NAME             PIC X(30).                       CLNDISP
015700     05  AR-PAT-PHONE            PIC X(20).                       CLNDISP
015800     05  AR-START                PIC 9(14).                       CLNDISP
015900     05  AR-END                  PIC 9(14).                       CLNDISP
016000     05  AR-STATUS               PIC X(10).                       CLNDISP
016100     05  AR-CREATED              PIC 9(14).                       CLNDISP
016200     05  AR-UPDATED              PIC 9(14).                       CLNDISP
016300                                                                 CLNDISP
016400 FD  TXNS-FILE                                                   CLNDISP
016500     RECORDING MODE IS F                                         CLNDISP
016600     LABEL RECORDS ARE STANDARD                                  CLNDISP
016700     RECORD CONTAINS 179 CHARACTERS                               CLNDISP
016800     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
016900     DATA RECORD IS TXN-REC.                                     CLNDISP
017000 COPY CLNTXNR.                                                   CLNDISP
017100                                                                 CLNDISP
017200******** OUTPUT MASTERS AND REPORTS                              CLNDISP
017300 FD  PATSOUT-FILE                                                CLNDISP
017400     RECORDING MODE IS F                                         CLNDISP
017500     LABEL RECORDS ARE STANDARD                                  CLNDISP
017600     RECORD CONTAINS 103 CHARACTERS                               CLNDISP
017700     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
017800     DATA RECORD IS PATSOUT-REC.                                 CLNDISP
017900 01  PATSOUT-REC.                                                CLNDISP
018000     05  PO-ID                   PIC 9(05).                       CLNDISP
018100     05  PO-NAME                 PIC X(30).                       CLNDISP
018200     05  PO-PHONE                PIC X(20).                       CLNDISP
018300     05  PO-DOB                  PIC 9(08).                       CLNDISP
018400     05  PO-EMAIL                PIC X(40).                       CLNDISP
018500                                                                 CLNDISP
018600 FD  APTSOUT-FILE                                                CLNDISP
018700     RECORDING MODE IS F                                         CLNDISP
018800     LABEL RECORDS ARE STANDARD                                  CLNDISP
018900     RECORD CONTAINS 133 CHARACTERS                               CLNDISP
019000     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
019100     DATA RECORD IS APTSOUT-REC.                                 CLNDISP
019200 01  APTSOUT-REC.                                                 CLNDISP
019300     05  AO-ID                   PIC 9(07).                       CLNDISP
019400     05  AO-PAT-ID               PIC 9(05).                       CLNDISP
019500     05  AO-DOC-ID               PIC 9(05).                       CLNDISP
019600     05  AO-PAT-NAME             PIC X(30).                       CLNDISP
019700     05  AO-PAT-PHONE            PIC X(20).                       CLNDISP
019800     05  AO-START                PIC 9(14).                       CLNDISP
019900     05  AO-END                  PIC 9(14).                       CLNDISP
020000     05  AO-STATUS               PIC X(10).                       CLNDISP
020100     05  AO-CREATED              PIC 9(14).                       CLNDISP
020200     05  AO-UPDATED              PIC 9(14).                       CLNDISP
020300                                                                 CLNDISP
020400 FD  AUDITOUT-FILE                                               CLNDISP
020500     RECORDING MODE IS F                                         CLNDISP
020600     LABEL RECORDS ARE STANDARD                                  CLNDISP
020700     RECORD CONTAINS 103 CHARACTERS                               CLNDISP
020800     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
020900     DATA RECORD IS AUDIT-REC.                                   CLNDISP
021000 COPY CLNAUDR.                                                   CLNDISP
021100                                                                 CLNDISP
021200 FD  RESULTS-FILE                                                CLNDISP
021300     RECORDING MODE IS F                                         CLNDISP
021400     LABEL RECORDS ARE STANDARD                                  CLNDISP
021500     RECORD CONTAINS 132 CHARACTERS                               CLNDISP
021600     BLOCK CONTAINS 0 RECORDS                                    CLNDISP
021700     DATA RECORD IS RESULTS-REC.                                 CLNDISP
021800 01  RESULTS-REC                 PIC X(132).                      CLNDISP
021900                                                                 CLNDISP
022000 WORKING-STORAGE SECTION.                                        CLNDISP
022100******** FILE STATUS AND RUN SWITCHES                            CLNDISP
022200 01  FILE-STATUS-FLAGS.                                          CLNDISP
022300     05  DOCTORS-STATUS          PIC X(02).                       CLNDISP
022400     05  WORKHRS-STATUS          PIC X(02).                       CLNDISP
022500     05  PATIENTS-STATUS         PIC X(02).                       CLNDISP
022600     05  APPTSIN-STATUS          PIC X(02).                       CLNDISP
022700     05  TXNS-STATUS             PIC X(02).                       CLNDISP
022800     05  PATSOUT-STATUS          PIC X(02).                       CLNDISP
022900     05  APTSOUT-STATUS          PIC X(02).                       CLNDISP
023000     05  AUDITOUT-STATUS         PIC X(02).                       CLNDISP
023100     05  RESULTS-STATUS          PIC X(02).                       CLNDISP
023200 01  RUN-SWITCHES.                                                CLNDISP
023300     05  LOAD-EOF-SW             PIC X(01).                       CLNDISP
023400         88  LOAD-EOF            VALUE "Y".                      CLNDISP
023500     05  MORE-TXNS-SW            PIC X(01) VALUE "Y".             CLNDISP
023600         88  MORE-TXNS           VALUE "Y".                      CLNDISP
023700     05  ACCEPT-SW               PIC X(01).                       CLNDISP
023800         88  TXN-ACCEPTED        VALUE "Y".                      CLNDISP
023900         88  TXN-REJECTED        VALUE "N".                      CLNDISP
024000     05  BOOK-WINDOW-SW          PIC X(01).                       CLNDISP
024100         88  BOOK-WINDOW-OK      VALUE "Y".                      CLNDISP
024200 01  MISC-FIELDS.                                                CLNDISP
024400     05  WORK-SUB                PIC S9(04) COMP VALUE ZERO.      CLNDISP
024450 01  SORT-HOLD-ROW               PIC X(12).                       CLNDISP
024500 COPY CLNABND.                                                   CLNDISP
024600                                                                 CLNDISP
024700******** IN-MEMORY MASTER TABLES, SHARED WITH THE CALLED         CLNDISP
024800******** SUBROUTINES BY REFERENCE                                CLNDISP
024900 COPY CLNDOCM.                                                   CLNDISP
025000 COPY CLNWKHM.                                                   CLNDISP
025100 COPY CLNPATM.                                                   CLNDISP
025200 COPY CLNAPTM.                                                   CLNDISP
025300                                                                 CLNDISP
025400******** RUN TIMESTAMP - SET ONCE AT HOUSEKEEPING, USED ON       CLNDISP
025500******** EVERY CREATED/UPDATED/AUDIT TIMESTAMP THIS RUN          CLNDISP
025600 01  RUN-DATE-TIME.                                              CLNDISP
025700     05  RUN-DATE                PIC 9(08).                       CLNDISP
025800     05  RUN-TIME                PIC 9(06).                       CLNDISP
025900 01  RUN-TIMESTAMP  REDEFINES RUN-DATE-TIME  PIC 9(14).           CLNDISP
026000                                                                 CLNDISP
026100******** TRANSACTION-LEVEL WORK FIELDS                           CLNDISP
026200 01  TXN-SEQ-NO                  PIC 9(05) COMP VALUE ZERO.       CLNDISP
026300 01  REJECT-REASON               PIC X(30) VALUE SPACES.          CLNDISP
026400 01  WS-DURATION                 PIC 9(04).                       CLNDISP
026500 01  WS-START                    PIC 9(14).                       CLNDISP
026600 01  WS-START-R  REDEFINES WS-START.                              CLNDISP
026700     05  WS-START-DATE           PIC 9(08).                       CLNDISP
026800     05  WS-START-TIME           PIC 9(06).                       CLNDISP
026900 01  WS-START-TIME-R REDEFINES WS-START-TIME.                     CLNDISP
027000     05  WS-START-HH             PIC 9(02).                       CLNDISP
027100     05  WS-START-MM             PIC 9(02).                       CLNDISP
027200     05  WS-START-SS             PIC 9(02).                       CLNDISP
027300 01  WS-END                      PIC 9(14).                       CLNDISP
027400 01  WS-END-R  REDEFINES WS-END.                                  CLNDISP
027500     05  WS-END-DATE             PIC 9(08).                       CLNDISP
027600     05  WS-END-TIME             PIC 9(06).                       CLNDISP
027700 01  WS-END-TIME-R REDEFINES WS-END-TIME.                         CLNDISP
027800     05  WS-END-HH               PIC 9(02).                       CLNDISP
027900     05  WS-END-MM               PIC 9(02).                       CLNDISP
028000     05  WS-END-SS               PIC 9(02).                       CLNDISP
028100 01  TM2-WORK.                                                   CLNDISP
028200     05  TM2-MINUTES             PIC 9(05) COMP.                  CLNDISP
028300     05  TM2-HH-OUT              PIC 9(02).                       CLNDISP
028400     05  TM2-MM-OUT              PIC 9(02).                       CLNDISP
028500 01  WS-TS-BUILD.                                                CLNDISP
028600     05  WS-TS-DATE              PIC 9(08).                       CLNDISP
028700     05  WS-TS-TIME              PIC 9(06).                       CLNDISP
028800 01  WS-TS-BUILD-R  REDEFINES WS-TS-BUILD  PIC 9(14).             CLNDISP
028900 01  WS-WINDOW-START             PIC 9(14).                       CLNDISP
029000 01  WS-WINDOW-END               PIC 9(14).                       CLNDISP
029100 01  WS-APT-IDX-SAVE             PIC S9(05) COMP VALUE ZERO.      CLNDISP
029200                                                                 CLNDISP
029300******** FREE-SLOT ACCUMULATOR - HOLDS THE SLOTS FOR ALL WORKING CLNDISP
029400******** WINDOWS OF THE INQUIRY DATE, AS FULL TIMESTAMPS         CLNDISP
029500 01  SLOT-LIST-CTL.                                               CLNDISP
029600     05  SL-COUNT                PIC 9(02) COMP VALUE ZERO.       CLNDISP
029700 01  SLOT-LIST-TABLE.                                             CLNDISP
029800     05  SL-SLOT OCCURS 50 TIMES INDEXED BY SL-IDX.               CLNDISP
029900         10  SL-START            PIC 9(14).                       CLNDISP
030000         10  SL-END              PIC 9(14).                       CLNDISP
030100                                                                 CLNDISP
030200******** RESULTS REPORT LINE-BUILD AREA                          CLNDISP
030300 01  RESULT-LINE-AREA.                                           CLNDISP
030400     05  RL-LIT                  PIC X(04) VALUE "TXN ".          CLNDISP
030500     05  RL-SEQ                  PIC ZZZZ9.                       CLNDISP
030600     05  FILLER                  PIC X(01) VALUE SPACE.           CLNDISP
030700     05  RL-FUNCTION             PIC X(12).                       CLNDISP
030800     05  FILLER                  PIC X(01) VALUE SPACE.           CLNDISP
030900     05  RL-STATUS               PIC X(08).                       CLNDISP
031000     05  FILLER                  PIC X(01) VALUE SPACE.           CLNDISP
031100     05  RL-TEXT                 PIC X(90).                       CLNDISP
031200 01  RL-TRAILER-LINE.                                             CLNDISP
031300     05  RT-LIT                  PIC X(20).                       CLNDISP
031400     05  RT-COUNT                PIC ZZZZ9.                       CLNDISP
031500     05  FILLER                  PIC X(107) VALUE SPACES.         CLNDISP
031600                                                                 CLNDISP
031700******** CONTROL TOTALS - PRINTED ON THE RESULTS TRAILER         CLNDISP
031800 01  CONTROL-TOTALS.                                              CLNDISP
031900     05  TOT-READ                PIC 9(05) COMP VALUE ZERO.       CLNDISP
032000     05  TOT-ACCEPTED            PIC 9(05) COMP VALUE ZERO.       CLNDISP
032100     05  TOT-REJECTED            PIC 9(05) COMP VALUE ZERO.       CLNDISP
032200     05  TOT-BOOK-ACC            PIC 9(05) COMP VALUE ZERO.       CLNDISP
032300     05  TOT-BOOK-REJ            PIC 9(05) COMP VALUE ZERO.       CLNDISP
032400     05  TOT-CANCEL-ACC          PIC 9(05) COMP VALUE ZERO.       CLNDISP
032500     05  TOT-CANCEL-REJ          PIC 9(05) COMP VALUE ZERO.       CLNDISP
032600     05  TOT-RESCH-ACC           PIC 9(05) COMP VALUE ZERO.       CLNDISP
032700     05  TOT-RESCH-REJ           PIC 9(05) COMP VALUE ZERO.       CLNDISP
032800     05  TOT-SLOTS-ACC           PIC 9(05) COMP VALUE ZERO.       CLNDISP
032900     05  TOT-SLOTS-REJ           PIC 9(05) COMP VALUE ZERO.       CLNDISP
033000                                                                 CLNDISP
033100******** CALLED-SUBROUTINE PARAMETER AREAS - ONE GROUP PER       CLNDISP
033200******** SUBROUTINE, LAID OUT TO MATCH ITS LINKAGE SECTION       CLNDISP
033300 01  PK-DOC-NAME                 PIC X(30).                       CLNDISP
033400 01  PK-SPECIALTY                PIC X(20).                       CLNDISP
033500 01  PK-FOUND-SW                 PIC X(01).                       CLNDISP
033600     88  PK-DOCTOR-FOUND         VALUE "Y".                      CLNDISP
033700     88  PK-DOCTOR-NOT-FOUND     VALUE "N".                      CLNDISP
033800 01  PK-OUT-ROW                  PIC 9(03).                       CLNDISP
033900                                                                 CLNDISP
034000 01  WK-DOC-ID                   PIC 9(05).                       CLNDISP
034100 01  WK-DATE                     PIC 9(08).                       CLNDISP
034200 01  WK-WEEKDAY                  PIC 9(01).                       CLNDISP
034300 01  WK-FOUND-SW                 PIC X(01).                       CLNDISP
034400     88  WK-WINDOW-FOUND         VALUE "Y".                      CLNDISP
034500 01  WK-OUT-CTL.                                                  CLNDISP
034600     05  WK-OUT-COUNT            PIC 9(02).                       CLNDISP
034700 01  WK-OUT-TABLE.                                                CLNDISP
034800     05  WK-OUT-WINDOW OCCURS 10 TIMES INDEXED BY WK-OUT-IDX.      CLNDISP
034900         10  WK-OUT-START        PIC 9(06).                       CLNDISP
035000         10  WK-OUT-END          PIC 9(06).                       CLNDISP
035100                                                                 CLNDISP
035200 01  CF-DOC-ID                   PIC 9(05).                       CLNDISP
035300 01  CF-START                    PIC 9(14).                       CLNDISP
035400 01  CF-END                      PIC 9(14).                       CLNDISP
035500 01  CF-IGNORE-ID                PIC 9(07).                       CLNDISP
035600 01  CF-CONFLICT-SW              PIC X(01).                       CLNDISP
035700     88  CF-HAS-CONFLICT         VALUE "Y".                      CLNDISP
035800     88  CF-NO-CONFLICT          VALUE "N".                      CLNDISP
035900                                                                 CLNDISP
036000 01  GP-PAT-NAME                 PIC X(30).                       CLNDISP
036100 01  GP-PAT-PHONE                PIC X(20).                       CLNDISP
036200 01  GP-OUT-PAT-ID               PIC 9(05).                       CLNDISP
036300                                                                 CLNDISP
036400 01  FS-WIN-START                PIC 9(06).                       CLNDISP
036500 01  FS-WIN-END                  PIC 9(06).                       CLNDISP
036600 01  FS-DURATION                 PIC 9(04).                       CLNDISP
036700 01  FS-BUSY-CTL.                                                 CLNDISP
036800     05  FS-BUSY-COUNT           PIC 9(02).                       CLNDISP
036900 01  FS-BUSY-TABLE.                                                CLNDISP
037000     05  FS-BUSY-ROW OCCURS 20 TIMES INDEXED BY FS-BUSY-IDX.       CLNDISP
037100         10  FS-BUSY-START       PIC 9(06).                       CLNDISP
037200         10  FS-BUSY-END         PIC 9(06).                       CLNDISP
037300 01  FS-OUT-CTL.                                                  CLNDISP
037400     05  FS-OUT-COUNT            PIC 9(02).                       CLNDISP
037500 01  FS-OUT-TABLE.                                                 CLNDISP
037600     05  FS-OUT-SLOT OCCURS 50 TIMES INDEXED BY FS-OUT-IDX.        CLNDISP
037700         10  FS-OUT-START        PIC 9(06).                       CLNDISP
037800         10  FS-OUT-END          PIC 9(06).                       CLNDISP
037850 01  ST-TEXT1                    PIC X(255).                      CLNDISP
037870 01  ST-RETURN-LTH               PIC S9(04).                      CLNDISP
037900                                                                 CLNDISP
038300 PROCEDURE DIVISION.                                              CLNDISP
038400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      CLNDISP
038500     PERFORM 100-MAINLINE THRU 100-EXIT                           CLNDISP
038600         UNTIL NOT MORE-TXNS.                                     CLNDISP
038700     PERFORM 900-CLEANUP THRU 900-EXIT.                           CLNDISP
038800     MOVE ZERO TO RETURN-CODE.                                    CLNDISP
038900     GOBACK.                                                      CLNDISP
039000                                                                 CLNDISP
039100 000-HOUSEKEEPING.                                                CLNDISP
039200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        CLNDISP
039300     DISPLAY "******** BEGIN JOB CLNDISP ********".               CLNDISP
039400     ACCEPT RUN-DATE FROM DATE YYYYMMDD.                          CLNDISP
039500     ACCEPT RUN-TIME FROM TIME.                                   CLNDISP
039600     OPEN INPUT DOCTORS-FILE WORKHRS-FILE PATIENTS-FILE           CLNDISP
039700               APPTSIN-FILE TXNS-FILE.                            CLNDISP
039800     OPEN OUTPUT PATSOUT-FILE APTSOUT-FILE AUDITOUT-FILE          CLNDISP
039900                RESULTS-FILE.                                     CLNDISP
040000     PERFORM 200-LOAD-DOCTORS  THRU 200-EXIT.                     CLNDISP
040100     PERFORM 210-LOAD-WORKHRS  THRU 210-EXIT.                     CLNDISP
040200     PERFORM 220-LOAD-PATIENTS THRU 220-EXIT.                     CLNDISP
040300     PERFORM 230-LOAD-APPTS    THRU 230-EXIT.                     CLNDISP
040400     READ TXNS-FILE                                               CLNDISP
040500         AT END                                                   CLNDISP
040600         MOVE "N" TO MORE-TXNS-SW                                 CLNDISP
040700     END-READ.                                                    CLNDISP
040800 000-EXIT.                                                        CLNDISP
040900     EXIT.                                                        CLNDISP
041000                                                                 CLNDISP
041100 200-LOAD-DOCTORS.                                                CLNDISP
041200     MOVE "200-LOAD-DOCTORS" TO PARA-NAME.                        CLNDISP
041300     MOVE "N" TO LOAD-EOF-SW.                                     CLNDISP
041400     PERFORM 205-READ-ONE-DOCTOR THRU 205-EXIT                    CLNDISP
041500         UNTIL LOAD-EOF OR DOC-COUNT = DOC-MAX-ROWS.               CLNDISP
041600 200-EXIT.                                                        CLNDISP
041700     EXIT.                                                        CLNDISP
041800                                                                 CLNDISP
041900 205-READ-ONE-DOCTOR.                                             CLNDISP
042000     MOVE "205-READ-ONE-DOCTOR" TO PARA-NAME.                     CLNDISP
042100     READ DOCTORS-FILE                                            CLNDISP
042200         AT END                                                   CLNDISP
042300         MOVE "Y" TO LOAD-EOF-SW                                  CLNDISP
042400         GO TO 205-EXIT                                           CLNDISP
042500     END-READ.                                                    CLNDISP
042600     ADD 1 TO DOC-COUNT.                                          CLNDISP
042700     SET DOC-IDX TO DOC-COUNT.                                    CLNDISP
042800     MOVE DR-ID          TO DOC-ID(DOC-IDX).                      CLNDISP
042900     MOVE DR-NAME        TO DOC-NAME(DOC-IDX).                    CLNDISP
043000     MOVE DR-SPECIALTY   TO DOC-SPECIALTY(DOC-IDX).               CLNDISP
043100     MOVE DR-GENDER      TO DOC-GENDER(DOC-IDX).                  CLNDISP
043200     MOVE DR-LANGUAGE    TO DOC-LANGUAGE(DOC-IDX).                CLNDISP
043300 205-EXIT.                                                        CLNDISP
043400     EXIT.                                                        CLNDISP
043500                                                                 CLNDISP
043600 210-LOAD-WORKHRS.                                                CLNDISP
043700     MOVE "210-LOAD-WORKHRS" TO PARA-NAME.                        CLNDISP
043800     MOVE "N" TO LOAD-EOF-SW.                                     CLNDISP
043900     PERFORM 215-READ-ONE-WORKHR THRU 215-EXIT                    CLNDISP
044000         UNTIL LOAD-EOF OR WH-COUNT = WH-MAX-ROWS.                 CLNDISP
044100 210-EXIT.                                                        CLNDISP
044200     EXIT.                                                        CLNDISP
044300                                                                 CLNDISP
044400 215-READ-ONE-WORKHR.                                             CLNDISP
044500     MOVE "215-READ-ONE-WORKHR" TO PARA-NAME.                     CLNDISP
044600     READ WORKHRS-FILE                                            CLNDISP
044700         AT END                                                   CLNDISP
044800         MOVE "Y" TO LOAD-EOF-SW                                  CLNDISP
044900         GO TO 215-EXIT                                           CLNDISP
045000     END-READ.                                                    CLNDISP
045100     ADD 1 TO WH-COUNT.                                           CLNDISP
045200     SET WH-IDX TO WH-COUNT.                                      CLNDISP
045300     MOVE WR-DOC-ID      TO WH-DOC-ID(WH-IDX).                    CLNDISP
045400     MOVE WR-DAY         TO WH-DAY(WH-IDX).                       CLNDISP
045500     MOVE WR-START       TO WH-START(WH-IDX).                     CLNDISP
045600     MOVE WR-END         TO WH-END(WH-IDX).                       CLNDISP
045700 215-EXIT.                                                        CLNDISP
045800     EXIT.                                                        CLNDISP
045900                                                                 CLNDISP
046000 220-LOAD-PATIENTS.                                               CLNDISP
046100     MOVE "220-LOAD-PATIENTS" TO PARA-NAME.                       CLNDISP
046200     MOVE "N" TO LOAD-EOF-SW.                                     CLNDISP
046300     MOVE ZERO TO PAT-NEXT-ID.                                    CLNDISP
046400     PERFORM 225-READ-ONE-PATIENT THRU 225-EXIT                   CLNDISP
046500         UNTIL LOAD-EOF OR PAT-COUNT = PAT-MAX-ROWS.               CLNDISP
046600 220-EXIT.                                                        CLNDISP
046700     EXIT.                                                        CLNDISP
046800                                                                 CLNDISP
046900 225-READ-ONE-PATIENT.                                            CLNDISP
047000     MOVE "225-READ-ONE-PATIENT" TO PARA-NAME.                    CLNDISP
047100     READ PATIENTS-FILE                                           CLNDISP
047200         AT END                                                   CLNDISP
047300         MOVE "Y" TO LOAD-EOF-SW                                  CLNDISP
047400         GO TO 225-EXIT                                           CLNDISP
047500     END-READ.                                                    CLNDISP
047600     ADD 1 TO PAT-COUNT.                                          CLNDISP
047700     SET PAT-IDX TO PAT-COUNT.                                    CLNDISP
047800     MOVE PR-ID          TO PAT-ID(PAT-IDX).                      CLNDISP
047900     MOVE PR-NAME        TO PAT-NAME(PAT-IDX).                    CLNDISP
048000     MOVE PR-PHONE       TO PAT-PHONE(PAT-IDX).                   CLNDISP
048100     MOVE PR-DOB         TO PAT-DOB(PAT-IDX).                     CLNDISP
048200     MOVE PR-EMAIL       TO PAT-EMAIL(PAT-IDX).                   CLNDISP
048300     IF PR-ID > PAT-NEXT-ID                                       CLNDISP
048400         MOVE PR-ID TO PAT-NEXT-ID                                CLNDISP
048500     END-IF.                                                      CLNDISP
048600 225-EXIT.                                                        CLNDISP
048700     EXIT.                                                        CLNDISP
048800                                                                 CLNDISP
048900 230-LOAD-APPTS.                                                  CLNDISP
049000     MOVE "230-LOAD-APPTS" TO PARA-NAME.                          CLNDISP
049100     MOVE "N" TO LOAD-EOF-SW.                                     CLNDISP
049200     MOVE ZERO TO APT-NEXT-ID.                                    CLNDISP
049300     PERFORM 235-READ-ONE-APPT THRU 235-EXIT                      CLNDISP
049400         UNTIL LOAD-EOF OR APT-COUNT = APT-MAX-ROWS.               CLNDISP
049500 230-EXIT.                                                        CLNDISP
049600     EXIT.                                                        CLNDISP
049700                                                                 CLNDISP
049800 235-READ-ONE-APPT.                                               CLNDISP
049900     MOVE "235-READ-ONE-APPT" TO PARA-NAME.                       CLNDISP
050000     READ APPTSIN-FILE                                            CLNDISP
050100         AT END                                                   CLNDISP
050200         MOVE "Y" TO LOAD-EOF-SW                                  CLNDISP
050300         GO TO 235-EXIT                                           CLNDISP
050400     END-READ.                                                    CLNDISP
050500     ADD 1 TO APT-COUNT.                                          CLNDISP
050600     SET APT-IDX TO APT-COUNT.                                    CLNDISP
050700     MOVE AR-ID          TO APT-ID(APT-IDX).                      CLNDISP
050800     MOVE AR-PAT-ID      TO APT-PAT-ID(APT-IDX).                  CLNDISP
050900     MOVE AR-DOC-ID      TO APT-DOC-ID(APT-IDX).                  CLNDISP
051000     MOVE AR-PAT-NAME    TO APT-PAT-NAME(APT-IDX).                CLNDISP
051100     MOVE AR-PAT-PHONE   TO APT-PAT-PHONE(APT-IDX).               CLNDISP
051200     MOVE AR-START       TO APT-START(APT-IDX).                   CLNDISP
051300     MOVE AR-END         TO APT-END(APT-IDX).                     CLNDISP
051400     MOVE AR-STATUS      TO APT-STATUS(APT-IDX).                  CLNDISP
051500     MOVE AR-CREATED     TO APT-CREATED(APT-IDX).                 CLNDISP
051600     MOVE AR-UPDATED     TO APT-UPDATED(APT-IDX).                 CLNDISP
051700     IF AR-ID > APT-NEXT-ID                                       CLNDISP
051800         MOVE AR-ID TO APT-NEXT-ID                                CLNDISP
051900     END-IF.                                                      CLNDISP
052000 235-EXIT.                                                        CLNDISP
052100     EXIT.                                                        CLNDISP
052200                                                                 CLNDISP
052300 100-MAINLINE.                                                    CLNDISP
052400     MOVE "100-MAINLINE" TO PARA-NAME.                            CLNDISP
052500     ADD 1 TO TXN-SEQ-NO.                                         CLNDISP
052600     ADD 1 TO TOT-READ.                                           CLNDISP
052700     MOVE "N" TO ACCEPT-SW.                                       CLNDISP
052800     MOVE SPACES TO REJECT-REASON.                                CLNDISP
052900     IF TX-IS-BOOK                                                CLNDISP
053000         PERFORM 400-BOOK-APPOINTMENT THRU 400-EXIT               CLNDISP
053100     ELSE                                                         CLNDISP
053200     IF TX-IS-CANCEL                                              CLNDISP
053300         PERFORM 500-CANCEL-APPOINTMENT THRU 500-EXIT             CLNDISP
053400     ELSE                                                         CLNDISP
053500     IF TX-IS-RESCHEDULE                                          CLNDISP
053600         PERFORM 600-RESCHEDULE-APPOINTMENT THRU 600-EXIT         CLNDISP
053700     ELSE                                                         CLNDISP
053800     IF TX-IS-GETSLOTS                                            CLNDISP
053900         PERFORM 700-GET-AVAILABLE-SLOTS THRU 700-EXIT            CLNDISP
054000     ELSE                                                         CLNDISP
054100         MOVE "UNKNOWN FUNCTION" TO REJECT-REASON                 CLNDISP
054200     END-IF END-IF END-IF END-IF.                                 CLNDISP
054300     PERFORM 850-WRITE-RESULT-LINE THRU 850-EXIT.                 CLNDISP
054400     READ TXNS-FILE                                               CLNDISP
054500         AT END                                                   CLNDISP
054600         MOVE "N" TO MORE-TXNS-SW                                 CLNDISP
054700     END-READ.                                                    CLNDISP
054800 100-EXIT.                                                        CLNDISP
054900     EXIT.                                                        CLNDISP
055000                                                                 CLNDISP
055100******************************************************************CLNDISP
055200* 400-BOOK-APPOINTMENT AND ITS SUB-PARAGRAPHS (410-480)          *CLNDISP
055300* IMPLEMENT THE BOOK-APPOINTMENT RULE IN THE SCHEDULING RULES    *CLNDISP
055400* BOOK, STEPS 1-9 - A REJECT AT ANY STEP SKIPS TO 400-EXIT.      *CLNDISP
055500******************************************************************CLNDISP
055600 400-BOOK-APPOINTMENT.                                            CLNDISP
055700     MOVE "400-BOOK-APPOINTMENT" TO PARA-NAME.                    CLNDISP
055800     MOVE "N" TO BOOK-WINDOW-SW.                                  CLNDISP
055900     IF TX-PAT-NAME = SPACES OR TX-START = ZERO                   CLNDISP
056000         MOVE "MISSING REQUIRED FIELDS" TO REJECT-REASON          CLNDISP
056100         GO TO 400-EXIT                                           CLNDISP
056200     END-IF.                                                      CLNDISP
056300     PERFORM 410-SET-DURATION THRU 410-EXIT.                      CLNDISP
056400     PERFORM 420-PICK-DOCTOR  THRU 420-EXIT.                      CLNDISP
056500     IF PK-DOCTOR-NOT-FOUND                                       CLNDISP
056600         MOVE "NO DOCTOR FOUND" TO REJECT-REASON                  CLNDISP
056700         GO TO 400-EXIT                                           CLNDISP
056800     END-IF.                                                      CLNDISP
056900     MOVE WS-START-DATE TO WK-DATE.                               CLNDISP
057000     MOVE DOC-ID(PK-OUT-ROW) TO WK-DOC-ID.                        CLNDISP
058100     PERFORM 430-WORKING-WINDOW THRU 430-EXIT.                    CLNDISP
058200     IF NOT WK-WINDOW-FOUND                                       CLNDISP
058300         MOVE "DOCTOR NOT WORKING THIS DAY" TO REJECT-REASON      CLNDISP
058400         GO TO 400-EXIT                                           CLNDISP
058500     END-IF.                                                      CLNDISP
058600     PERFORM 440-CHECK-CONTAINMENT THRU 440-EXIT.                 CLNDISP
058700     IF NOT BOOK-WINDOW-OK                                        CLNDISP
058800         MOVE "OUTSIDE WORKING HOURS" TO REJECT-REASON            CLNDISP
058900         GO TO 400-EXIT                                           CLNDISP
059000     END-IF.                                                      CLNDISP
059100     MOVE ZERO TO CF-IGNORE-ID.                                   CLNDISP
059200     PERFORM 450-CONFLICT-CHECK THRU 450-EXIT.                    CLNDISP
059300     IF CF-HAS-CONFLICT                                           CLNDISP
059400         MOVE "SLOT NOT AVAILABLE" TO REJECT-REASON               CLNDISP
059500         GO TO 400-EXIT                                           CLNDISP
059600     END-IF.                                                      CLNDISP
059700     IF APT-COUNT = APT-MAX-ROWS                                  CLNDISP
059800         MOVE "APPOINTMENT TABLE FULL" TO REJECT-REASON           CLNDISP
059900         GO TO 400-EXIT                                           CLNDISP
060000     END-IF.                                                      CLNDISP
060100     PERFORM 460-GET-OR-CREATE-PATIENT THRU 460-EXIT.             CLNDISP
060200     PERFORM 470-CREATE-APPOINTMENT THRU 470-EXIT.                CLNDISP
060300     MOVE "Y" TO ACCEPT-SW.                                       CLNDISP
060400     PERFORM 480-AUDIT-BOOK THRU 480-EXIT.                        CLNDISP
060500 400-EXIT.                                                        CLNDISP
060600     EXIT.                                                        CLNDISP
060700                                                                 CLNDISP
060800 410-SET-DURATION.                                                CLNDISP
060900     MOVE "410-SET-DURATION" TO PARA-NAME.                        CLNDISP
061000     IF TX-DURATION > ZERO                                        CLNDISP
061100         MOVE TX-DURATION TO WS-DURATION                          CLNDISP
061200     ELSE                                                         CLNDISP
061300         MOVE 30 TO WS-DURATION                                   CLNDISP
061400     END-IF.                                                      CLNDISP
061500     MOVE TX-START TO WS-START.                                   CLNDISP
061600     PERFORM 960-ADD-DURATION THRU 960-EXIT.                      CLNDISP
061700 410-EXIT.                                                        CLNDISP
061800     EXIT.                                                        CLNDISP
061900                                                                 CLNDISP
062000 420-PICK-DOCTOR.                                                 CLNDISP
062100     MOVE "420-PICK-DOCTOR" TO PARA-NAME.                         CLNDISP
062200     MOVE TX-DOC-NAME  TO PK-DOC-NAME.                            CLNDISP
062300     MOVE TX-SPECIALTY TO PK-SPECIALTY.                           CLNDISP
062400     CALL "CLNPICK" USING PK-DOC-NAME PK-SPECIALTY                CLNDISP
062500         DOCTOR-TABLE-CTL DOCTOR-TABLE PK-FOUND-SW PK-OUT-ROW.    CLNDISP
062600 420-EXIT.                                                        CLNDISP
062700     EXIT.                                                        CLNDISP
062800                                                                 CLNDISP
062900 430-WORKING-WINDOW.                                              CLNDISP
063000     MOVE "430-WORKING-WINDOW" TO PARA-NAME.                      CLNDISP
063100     CALL "CLNWKWIN" USING WK-DOC-ID WK-DATE WK-WEEKDAY           CLNDISP
063200         WORKHRS-TABLE-CTL WORKHRS-TABLE WK-FOUND-SW              CLNDISP
063300         WK-OUT-CTL WK-OUT-TABLE.                                 CLNDISP
063400 430-EXIT.                                                        CLNDISP
063500     EXIT.                                                        CLNDISP
063600                                                                 CLNDISP
063700 440-CHECK-CONTAINMENT.                                           CLNDISP
063800     MOVE "440-CHECK-CONTAINMENT" TO PARA-NAME.                   CLNDISP
063900     MOVE "N" TO BOOK-WINDOW-SW.                                  CLNDISP
064000     PERFORM 445-CHECK-ONE-WINDOW THRU 445-EXIT                   CLNDISP
064100         VARYING WK-OUT-IDX FROM 1 BY 1                           CLNDISP
064200         UNTIL WK-OUT-IDX > WK-OUT-COUNT OR BOOK-WINDOW-OK.       CLNDISP
064300 440-EXIT.                                                        CLNDISP
064400     EXIT.                                                        CLNDISP
064500                                                                 CLNDISP
064600 445-CHECK-ONE-WINDOW.                                            CLNDISP
064700     MOVE "445-CHECK-ONE-WINDOW" TO PARA-NAME.                    CLNDISP
064800     MOVE WS-START-DATE TO WS-TS-DATE.                            CLNDISP
064900     MOVE WK-OUT-START(WK-OUT-IDX) TO WS-TS-TIME.                 CLNDISP
065000     MOVE WS-TS-BUILD-R TO WS-WINDOW-START.                       CLNDISP
065100     MOVE WK-OUT-END(WK-OUT-IDX) TO WS-TS-TIME.                   CLNDISP
065200     MOVE WS-TS-BUILD-R TO WS-WINDOW-END.                         CLNDISP
065300     IF WS-START NOT < WS-WINDOW-START                            CLNDISP
065400         AND WS-END   NOT > WS-WINDOW-END                         CLNDISP
065500         MOVE "Y" TO BOOK-WINDOW-SW                               CLNDISP
065600     END-IF.                                                      CLNDISP
065700 445-EXIT.                                                        CLNDISP
065800     EXIT.                                                        CLNDISP
065900                                                                 CLNDISP
066000 450-CONFLICT-CHECK.                                              CLNDISP
066100     MOVE "450-CONFLICT-CHECK" TO PARA-NAME.                      CLNDISP
066200     MOVE WK-DOC-ID TO CF-DOC-ID.                                 CLNDISP
066300     MOVE WS-START  TO CF-START.                                  CLNDISP
066400     MOVE WS-END    TO CF-END.                                    CLNDISP
066500     CALL "CLNCNFLT" USING CF-DOC-ID CF-START CF-END CF-IGNORE-ID CLNDISP
066600         APPT-TABLE-CTL APPT-TABLE CF-CONFLICT-SW.                CLNDISP
066700 450-EXIT.                                                        CLNDISP
066800     EXIT.                                                        CLNDISP
066900                                                                 CLNDISP
067000 460-GET-OR-CREATE-PATIENT.                                       CLNDISP
067100     MOVE "460-GET-OR-CREATE-PATIENT" TO PARA-NAME.               CLNDISP
067200     MOVE TX-PAT-NAME  TO GP-PAT-NAME.                            CLNDISP
067300     MOVE TX-PAT-PHONE TO GP-PAT-PHONE.                           CLNDISP
067400     CALL "CLNGETPT" USING GP-PAT-NAME GP-PAT-PHONE               CLNDISP
067500         PATIENT-TABLE-CTL PATIENT-TABLE GP-OUT-PAT-ID.           CLNDISP
067600 460-EXIT.                                                        CLNDISP
067700     EXIT.                                                        CLNDISP
067800                                                                 CLNDISP
067900 470-CREATE-APPOINTMENT.                                          CLNDISP
068000     MOVE "470-CREATE-APPOINTMENT" TO PARA-NAME.                  CLNDISP
068100     ADD 1 TO APT-COUNT.                                          CLNDISP
068200     ADD 1 TO APT-NEXT-ID.                                        CLNDISP
068300     SET APT-IDX TO APT-COUNT.                                    CLNDISP
068400     MOVE APT-NEXT-ID        TO APT-ID(APT-IDX).                  CLNDISP
068500     MOVE GP-OUT-PAT-ID      TO APT-PAT-ID(APT-IDX).              CLNDISP
068600     MOVE WK-DOC-ID          TO APT-DOC-ID(APT-IDX).              CLNDISP
068700     MOVE GP-PAT-NAME        TO APT-PAT-NAME(APT-IDX).            CLNDISP
068800     MOVE GP-PAT-PHONE       TO APT-PAT-PHONE(APT-IDX).           CLNDISP
068900     MOVE WS-START           TO APT-START(APT-IDX).               CLNDISP
069000     MOVE WS-END             TO APT-END(APT-IDX).                 CLNDISP
069100     MOVE "BOOKED    "       TO APT-STATUS(APT-IDX).              CLNDISP
069200     MOVE RUN-TIMESTAMP      TO APT-CREATED(APT-IDX).             CLNDISP
069300     MOVE RUN-TIMESTAMP      TO APT-UPDATED(APT-IDX).             CLNDISP
069400     SET WS-APT-IDX-SAVE TO APT-IDX.                              CLNDISP
069500 470-EXIT.                                                        CLNDISP
069600     EXIT.                                                        CLNDISP
069700                                                                 CLNDISP
069800 480-AUDIT-BOOK.                                                  CLNDISP
069900     MOVE "480-AUDIT-BOOK" TO PARA-NAME.                          CLNDISP
070000     SET APT-IDX TO WS-APT-IDX-SAVE.                              CLNDISP
070100     MOVE SPACES TO AUD-DETAILS.                                  CLNDISP
070200     STRING "BOOKED BY BATCH AT " DELIMITED BY SIZE               CLNDISP
070300            RUN-TIMESTAMP        DELIMITED BY SIZE                CLNDISP
070400            INTO AUD-DETAILS.                                     CLNDISP
070500     MOVE "BOOK"           TO AUD-ACTION.                         CLNDISP
070600     MOVE APT-ID(APT-IDX)  TO AUD-APT-ID.                         CLNDISP
070700     MOVE APT-PAT-ID(APT-IDX) TO AUD-PAT-ID.                      CLNDISP
070800     MOVE APT-DOC-ID(APT-IDX) TO AUD-DOC-ID.                      CLNDISP
070900     MOVE RUN-TIMESTAMP    TO AUD-CREATED.                        CLNDISP
071000     PERFORM 800-WRITE-AUDIT THRU 800-EXIT.                       CLNDISP
071050******** GET THE TRUE LENGTH OF THE DOCTOR NAME SO IT DOES NOT    CLNDISP
071060******** CARRY A TAIL OF TRAILING SPACES INTO THE DETAIL LINE     CLNDISP
071070     MOVE SPACES TO ST-TEXT1.                                     CLNDISP
071080     MOVE DOC-NAME(PK-OUT-ROW) TO ST-TEXT1.                       CLNDISP
071090     CALL "CLNSTRL" USING ST-TEXT1 ST-RETURN-LTH.                 CLNDISP
071100     STRING "APT " DELIMITED BY SIZE                              CLNDISP
071200            APT-ID(APT-IDX) DELIMITED BY SIZE                     CLNDISP
071300            " DOC " DELIMITED BY SIZE                             CLNDISP
071400            DOC-NAME(PK-OUT-ROW)(1:ST-RETURN-LTH)                 CLNDISP
071420                DELIMITED BY SIZE                                 CLNDISP
071500            " " DELIMITED BY SIZE                                 CLNDISP
071600            WS-START DELIMITED BY SIZE                            CLNDISP
071700            "-" DELIMITED BY SIZE                                 CLNDISP
071800            WS-END DELIMITED BY SIZE                              CLNDISP
071900            INTO RL-TEXT.                                         CLNDISP
072000 480-EXIT.                                                        CLNDISP
072100     EXIT.                                                        CLNDISP
072200                                                                 CLNDISP
072300******************************************************************CLNDISP
072400* 500-CANCEL-APPOINTMENT - RULE BOOK CANCEL, STEPS 1-4           *CLNDISP
072500******************************************************************CLNDISP
072600 500-CANCEL-APPOINTMENT.                                          CLNDISP
072700     MOVE "500-CANCEL-APPOINTMENT" TO PARA-NAME.                  CLNDISP
072800     IF TX-APT-ID = ZERO                                          CLNDISP
072900         MOVE "APPOINTMENT ID REQUIRED" TO REJECT-REASON          CLNDISP
073000         GO TO 500-EXIT                                           CLNDISP
073100     END-IF.                                                      CLNDISP
073200     PERFORM 510-FIND-APPOINTMENT THRU 510-EXIT.                  CLNDISP
073300     IF WS-APT-IDX-SAVE = ZERO                                    CLNDISP
073400         MOVE "APPOINTMENT NOT FOUND" TO REJECT-REASON            CLNDISP
073500         GO TO 500-EXIT                                           CLNDISP
073600     END-IF.                                                      CLNDISP
073700     SET APT-IDX TO WS-APT-IDX-SAVE.                              CLNDISP
073800     MOVE "Y" TO ACCEPT-SW.                                       CLNDISP
073900     IF APT-IS-CANCELLED(APT-IDX)                                 CLNDISP
074000         MOVE "ALREADY CANCELLED" TO RL-TEXT                      CLNDISP
074100         GO TO 500-EXIT                                           CLNDISP
074200     END-IF.                                                      CLNDISP
074300     MOVE "CANCELLED " TO APT-STATUS(APT-IDX).                    CLNDISP
074400     MOVE RUN-TIMESTAMP TO APT-UPDATED(APT-IDX).                  CLNDISP
074500     MOVE SPACES TO AUD-DETAILS.                                  CLNDISP
074600     STRING "CANCELLED BY BATCH AT " DELIMITED BY SIZE            CLNDISP
074700            RUN-TIMESTAMP         DELIMITED BY SIZE               CLNDISP
074800            INTO AUD-DETAILS.                                     CLNDISP
074900     MOVE "CANCEL"         TO AUD-ACTION.                         CLNDISP
075000     MOVE APT-ID(APT-IDX)  TO AUD-APT-ID.                         CLNDISP
075100     MOVE APT-PAT-ID(APT-IDX) TO AUD-PAT-ID.                      CLNDISP
075200     MOVE APT-DOC-ID(APT-IDX) TO AUD-DOC-ID.                      CLNDISP
075300     MOVE RUN-TIMESTAMP    TO AUD-CREATED.                        CLNDISP
075400     PERFORM 800-WRITE-AUDIT THRU 800-EXIT.                       CLNDISP
075500     STRING "APT " DELIMITED BY SIZE                              CLNDISP
075600            APT-ID(APT-IDX) DELIMITED BY SIZE                     CLNDISP
075700            " CANCELLED" DELIMITED BY SIZE                        CLNDISP
075800            INTO RL-TEXT.                                         CLNDISP
075900 500-EXIT.                                                        CLNDISP
076000     EXIT.                                                        CLNDISP
076100                                                                 CLNDISP
076200 510-FIND-APPOINTMENT.                                            CLNDISP
076300     MOVE "510-FIND-APPOINTMENT" TO PARA-NAME.                    CLNDISP
076400     MOVE ZERO TO WS-APT-IDX-SAVE.                                CLNDISP
076500     SET APT-IDX TO 1.                                            CLNDISP
076600     SEARCH APPT-TABLE-ROW                                        CLNDISP
076700         AT END                                                   CLNDISP
076800             CONTINUE                                             CLNDISP
076900         WHEN APT-IDX > APT-COUNT                                 CLNDISP
077000             CONTINUE                                             CLNDISP
077100         WHEN APT-ID(APT-IDX) = TX-APT-ID                         CLNDISP
077200             SET WS-APT-IDX-SAVE TO APT-IDX                       CLNDISP
077300     END-SEARCH.                                                  CLNDISP
077400 510-EXIT.                                                        CLNDISP
077500     EXIT.                                                        CLNDISP
077600                                                                 CLNDISP
077700******************************************************************CLNDISP
077800* 600-RESCHEDULE-APPOINTMENT - RULE BOOK RESCHEDULE, STEPS 1-8   *CLNDISP
077900******************************************************************CLNDISP
078000 600-RESCHEDULE-APPOINTMENT.                                      CLNDISP
078100     MOVE "600-RESCHEDULE-APPOINTMENT" TO PARA-NAME.              CLNDISP
078200     MOVE "N" TO BOOK-WINDOW-SW.                                  CLNDISP
078300     IF TX-APT-ID = ZERO OR TX-NEW-START = ZERO                   CLNDISP
078400         MOVE "ID AND NEW TIME REQUIRED" TO REJECT-REASON         CLNDISP
078500         GO TO 600-EXIT                                           CLNDISP
078600     END-IF.                                                      CLNDISP
078700     PERFORM 510-FIND-APPOINTMENT THRU 510-EXIT.                  CLNDISP
078800     IF WS-APT-IDX-SAVE = ZERO                                    CLNDISP
078900         MOVE "APPOINTMENT NOT FOUND" TO REJECT-REASON            CLNDISP
079000         GO TO 600-EXIT                                           CLNDISP
079100     END-IF.                                                      CLNDISP
079200     SET APT-IDX TO WS-APT-IDX-SAVE.                              CLNDISP
079300     IF TX-DURATION > ZERO                                        CLNDISP
079400         MOVE TX-DURATION TO WS-DURATION                          CLNDISP
079500     ELSE                                                         CLNDISP
079600         MOVE 30 TO WS-DURATION                                   CLNDISP
079700     END-IF.                                                      CLNDISP
079800     MOVE TX-NEW-START TO WS-START.                               CLNDISP
079900     PERFORM 960-ADD-DURATION THRU 960-EXIT.                      CLNDISP
080000     IF APT-IS-CANCELLED(APT-IDX)                                 CLNDISP
080100         MOVE "CANNOT RESCHEDULE CANCELLED" TO REJECT-REASON      CLNDISP
080200         GO TO 600-EXIT                                           CLNDISP
080300     END-IF.                                                      CLNDISP
080400     MOVE APT-DOC-ID(APT-IDX) TO WK-DOC-ID.                       CLNDISP
080500     MOVE WS-START-DATE TO WK-DATE.                               CLNDISP
080600     PERFORM 430-WORKING-WINDOW THRU 430-EXIT.                    CLNDISP
080700     IF NOT WK-WINDOW-FOUND                                       CLNDISP
080800         MOVE "DOCTOR NOT WORKING THIS DAY" TO REJECT-REASON      CLNDISP
080900         GO TO 600-EXIT                                           CLNDISP
081000     END-IF.                                                      CLNDISP
081100     PERFORM 440-CHECK-CONTAINMENT THRU 440-EXIT.                 CLNDISP
081200     IF NOT BOOK-WINDOW-OK                                        CLNDISP
081300         MOVE "OUTSIDE WORKING HOURS" TO REJECT-REASON            CLNDISP
081400         GO TO 600-EXIT                                           CLNDISP
081500     END-IF.                                                      CLNDISP
081600     MOVE APT-ID(APT-IDX) TO CF-IGNORE-ID.                        CLNDISP
081700     PERFORM 450-CONFLICT-CHECK THRU 450-EXIT.                    CLNDISP
081800     IF CF-HAS-CONFLICT                                           CLNDISP
081900         MOVE "SLOT NOT AVAILABLE" TO REJECT-REASON               CLNDISP
082000         GO TO 600-EXIT                                           CLNDISP
082100     END-IF.                                                      CLNDISP
082200     MOVE WS-START TO APT-START(APT-IDX).                         CLNDISP
082300     MOVE WS-END   TO APT-END(APT-IDX).                           CLNDISP
082400     MOVE "BOOKED    " TO APT-STATUS(APT-IDX).                    CLNDISP
082500     MOVE RUN-TIMESTAMP TO APT-UPDATED(APT-IDX).                  CLNDISP
082600     MOVE "Y" TO ACCEPT-SW.                                       CLNDISP
082700     MOVE SPACES TO AUD-DETAILS.                                  CLNDISP
082800     STRING "RESCHEDULED BY BATCH AT " DELIMITED BY SIZE          CLNDISP
082900            RUN-TIMESTAMP           DELIMITED BY SIZE             CLNDISP
083000            INTO AUD-DETAILS.                                     CLNDISP
083100     MOVE "RESCHEDULE"    TO AUD-ACTION.                          CLNDISP
083200     MOVE APT-ID(APT-IDX) TO AUD-APT-ID.                          CLNDISP
083300     MOVE APT-PAT-ID(APT-IDX) TO AUD-PAT-ID.                      CLNDISP
083400     MOVE APT-DOC-ID(APT-IDX) TO AUD-DOC-ID.                      CLNDISP
083500     MOVE RUN-TIMESTAMP    TO AUD-CREATED.                        CLNDISP
083600     PERFORM 800-WRITE-AUDIT THRU 800-EXIT.                       CLNDISP
083700     STRING "APT " DELIMITED BY SIZE                              CLNDISP
083800            APT-ID(APT-IDX) DELIMITED BY SIZE                     CLNDISP
083900            " DOC " DELIMITED BY SIZE                             CLNDISP
084000            WK-DOC-ID DELIMITED BY SIZE                           CLNDISP
084100            " " DELIMITED BY SIZE                                 CLNDISP
084200            WS-START DELIMITED BY SIZE                            CLNDISP
084300            "-" DELIMITED BY SIZE                                 CLNDISP
084400            WS-END DELIMITED BY SIZE                              CLNDISP
084500            INTO RL-TEXT.                                         CLNDISP
084600 600-EXIT.                                                        CLNDISP
084700     EXIT.                                                        CLNDISP
084800                                                                 CLNDISP
084900******************************************************************CLNDISP
085000* 700-GET-AVAILABLE-SLOTS - RULE BOOK GETSLOTS, STEPS 1-7        *CLNDISP
085100******************************************************************CLNDISP
085200 700-GET-AVAILABLE-SLOTS.                                         CLNDISP
085300     MOVE "700-GET-AVAILABLE-SLOTS" TO PARA-NAME.                 CLNDISP
085400     MOVE ZERO TO SL-COUNT.                                       CLNDISP
085500     IF TX-DATE = ZERO                                            CLNDISP
085600         MOVE "DATE REQUIRED" TO REJECT-REASON                    CLNDISP
085700         GO TO 700-EXIT                                           CLNDISP
085800     END-IF.                                                      CLNDISP
085900     IF TX-DURATION > ZERO                                        CLNDISP
086000         MOVE TX-DURATION TO WS-DURATION                          CLNDISP
086100     ELSE                                                         CLNDISP
086200         MOVE 30 TO WS-DURATION                                   CLNDISP
086300     END-IF.                                                      CLNDISP
086400     PERFORM 420-PICK-DOCTOR THRU 420-EXIT.                       CLNDISP
086500     IF PK-DOCTOR-NOT-FOUND                                       CLNDISP
086600         MOVE "NO DOCTOR FOUND" TO REJECT-REASON                  CLNDISP
086700         GO TO 700-EXIT                                           CLNDISP
086800     END-IF.                                                      CLNDISP
086900     MOVE DOC-ID(PK-OUT-ROW) TO WK-DOC-ID.                        CLNDISP
087000     MOVE TX-DATE TO WK-DATE.                                     CLNDISP
087100     PERFORM 430-WORKING-WINDOW THRU 430-EXIT.                    CLNDISP
087200     IF NOT WK-WINDOW-FOUND                                       CLNDISP
087300         MOVE "DOCTOR NOT WORKING THIS DAY" TO REJECT-REASON      CLNDISP
087400         GO TO 700-EXIT                                           CLNDISP
087500     END-IF.                                                      CLNDISP
087600     PERFORM 720-COLLECT-BUSY-LIST THRU 720-EXIT.                 CLNDISP
087700     PERFORM 740-SORT-BUSY-LIST THRU 740-EXIT.                    CLNDISP
087800     PERFORM 760-SLOTS-FOR-WINDOW THRU 760-EXIT                   CLNDISP
087900         VARYING WK-OUT-IDX FROM 1 BY 1                           CLNDISP
088000         UNTIL WK-OUT-IDX > WK-OUT-COUNT.                         CLNDISP
088100     MOVE "Y" TO ACCEPT-SW.                                       CLNDISP
088200     MOVE SPACES TO AUD-DETAILS.                                  CLNDISP
088300     STRING "CHECKED AVAILABLE SLOTS FOR " DELIMITED BY SIZE      CLNDISP
088400            TX-DATE                     DELIMITED BY SIZE         CLNDISP
088500            INTO AUD-DETAILS.                                     CLNDISP
088600     MOVE "GET-SLOTS"    TO AUD-ACTION.                           CLNDISP
088700     MOVE ZERO            TO AUD-APT-ID.                          CLNDISP
088800     MOVE ZERO            TO AUD-PAT-ID.                          CLNDISP
088900     MOVE WK-DOC-ID        TO AUD-DOC-ID.                         CLNDISP
089000     MOVE RUN-TIMESTAMP    TO AUD-CREATED.                        CLNDISP
089100     PERFORM 800-WRITE-AUDIT THRU 800-EXIT.                       CLNDISP
089200     STRING "DOC " DELIMITED BY SIZE                              CLNDISP
089300            WK-DOC-ID DELIMITED BY SIZE                           CLNDISP
089400            " DATE " DELIMITED BY SIZE                            CLNDISP
089500            TX-DATE DELIMITED BY SIZE                             CLNDISP
089600            " SLOTS " DELIMITED BY SIZE                           CLNDISP
089700            SL-COUNT DELIMITED BY SIZE                            CLNDISP
089800            INTO RL-TEXT.                                         CLNDISP
089900     IF SL-COUNT = ZERO                                           CLNDISP
090000         MOVE "NO FREE SLOTS" TO RL-TEXT                          CLNDISP
090100     END-IF.                                                      CLNDISP
090200 700-EXIT.                                                        CLNDISP
090300     EXIT.                                                        CLNDISP
090400                                                                 CLNDISP
090500 720-COLLECT-BUSY-LIST.                                           CLNDISP
090600     MOVE "720-COLLECT-BUSY-LIST" TO PARA-NAME.                   CLNDISP
090700     MOVE ZERO TO FS-BUSY-COUNT.                                  CLNDISP
090800     PERFORM 725-CHECK-ONE-APPT THRU 725-EXIT                     CLNDISP
090900         VARYING APT-IDX FROM 1 BY 1                              CLNDISP
091000         UNTIL APT-IDX > APT-COUNT OR FS-BUSY-COUNT = 20.         CLNDISP
091100 720-EXIT.                                                        CLNDISP
091200     EXIT.                                                        CLNDISP
091300                                                                 CLNDISP
091400 725-CHECK-ONE-APPT.                                              CLNDISP
091500     MOVE "725-CHECK-ONE-APPT" TO PARA-NAME.                      CLNDISP
091600     IF APT-DOC-ID(APT-IDX) = WK-DOC-ID                           CLNDISP
091700         AND APT-IS-BOOKED(APT-IDX)                               CLNDISP
091800         AND APT-START-DATE(APT-IDX) = TX-DATE                    CLNDISP
091900         ADD 1 TO FS-BUSY-COUNT                                   CLNDISP
092000         SET FS-BUSY-IDX TO FS-BUSY-COUNT                         CLNDISP
092050         MOVE APT-START-TIME(APT-IDX)                             CLNDISP
092100             TO FS-BUSY-START(FS-BUSY-IDX)                        CLNDISP
092300         MOVE APT-END(APT-IDX) TO WS-TS-BUILD-R                   CLNDISP
092400         MOVE WS-TS-TIME TO FS-BUSY-END(FS-BUSY-IDX)              CLNDISP
092500     END-IF.                                                      CLNDISP
092600 725-EXIT.                                                        CLNDISP
092700     EXIT.                                                        CLNDISP
092800                                                                 CLNDISP
092900******** SIMPLE BUBBLE SORT - THE BUSY LIST IS NEVER MORE THAN   CLNDISP
093000******** 20 ROWS, A SORT VERB WOULD BE OVERKILL FOR A TABLE      CLNDISP
093100******** THIS SMALL                                              CLNDISP
093200 740-SORT-BUSY-LIST.                                              CLNDISP
093300     MOVE "740-SORT-BUSY-LIST" TO PARA-NAME.                      CLNDISP
093400     IF FS-BUSY-COUNT > 1                                         CLNDISP
093500         PERFORM 745-SORT-ONE-PASS THRU 745-EXIT                  CLNDISP
093600             VARYING WORK-SUB FROM 1 BY 1                         CLNDISP
093700             UNTIL WORK-SUB > FS-BUSY-COUNT - 1                   CLNDISP
093800     END-IF.                                                      CLNDISP
093900 740-EXIT.                                                        CLNDISP
094000     EXIT.                                                        CLNDISP
094100                                                                 CLNDISP
094200 745-SORT-ONE-PASS.                                               CLNDISP
094300     MOVE "745-SORT-ONE-PASS" TO PARA-NAME.                       CLNDISP
094400     PERFORM 748-SORT-ONE-COMPARE THRU 748-EXIT                   CLNDISP
094500         VARYING FS-BUSY-IDX FROM 1 BY 1                          CLNDISP
094600         UNTIL FS-BUSY-IDX > FS-BUSY-COUNT - WORK-SUB.            CLNDISP
094700 745-EXIT.                                                        CLNDISP
094800     EXIT.                                                        CLNDISP
094900                                                                 CLNDISP
095000 748-SORT-ONE-COMPARE.                                            CLNDISP
095100     MOVE "748-SORT-ONE-COMPARE" TO PARA-NAME.                    CLNDISP
095200     IF FS-BUSY-START(FS-BUSY-IDX) >                              CLNDISP
095210         FS-BUSY-START(FS-BUSY-IDX + 1)                           CLNDISP
095300         MOVE FS-BUSY-ROW(FS-BUSY-IDX)     TO SORT-HOLD-ROW        CLNDISP
095350         MOVE FS-BUSY-ROW(FS-BUSY-IDX + 1)                        CLNDISP
095400             TO FS-BUSY-ROW(FS-BUSY-IDX)                          CLNDISP
095500         MOVE SORT-HOLD-ROW TO FS-BUSY-ROW(FS-BUSY-IDX + 1)       CLNDISP
095600     END-IF.                                                      CLNDISP
095700 748-EXIT.                                                        CLNDISP
095800     EXIT.                                                        CLNDISP
095900                                                                 CLNDISP
096000 760-SLOTS-FOR-WINDOW.                                            CLNDISP
096100     MOVE "760-SLOTS-FOR-WINDOW" TO PARA-NAME.                    CLNDISP
096200     MOVE WK-OUT-START(WK-OUT-IDX) TO FS-WIN-START.               CLNDISP
096300     MOVE WK-OUT-END(WK-OUT-IDX)   TO FS-WIN-END.                 CLNDISP
096400     MOVE WS-DURATION TO FS-DURATION.                             CLNDISP
096600     MOVE ZERO TO FS-OUT-COUNT.                                   CLNDISP
096700     CALL "CLNFSLOT" USING FS-WIN-START FS-WIN-END FS-DURATION    CLNDISP
096800         FS-BUSY-CTL FS-BUSY-TABLE FS-OUT-CTL FS-OUT-TABLE.       CLNDISP
096900     PERFORM 765-COPY-ONE-SLOT THRU 765-EXIT                      CLNDISP
097000         VARYING FS-OUT-IDX FROM 1 BY 1                           CLNDISP
097100         UNTIL FS-OUT-IDX > FS-OUT-COUNT OR SL-COUNT = 50.        CLNDISP
097200 760-EXIT.                                                        CLNDISP
097300     EXIT.                                                        CLNDISP
097400                                                                 CLNDISP
097500 765-COPY-ONE-SLOT.                                               CLNDISP
097600     MOVE "765-COPY-ONE-SLOT" TO PARA-NAME.                       CLNDISP
097700     ADD 1 TO SL-COUNT.                                           CLNDISP
097800     SET SL-IDX TO SL-COUNT.                                      CLNDISP
097900     MOVE TX-DATE TO WS-TS-DATE.                                  CLNDISP
098000     MOVE FS-OUT-START(FS-OUT-IDX) TO WS-TS-TIME.                 CLNDISP
098100     MOVE WS-TS-BUILD-R TO SL-START(SL-IDX).                      CLNDISP
098200     MOVE FS-OUT-END(FS-OUT-IDX) TO WS-TS-TIME.                   CLNDISP
098300     MOVE WS-TS-BUILD-R TO SL-END(SL-IDX).                        CLNDISP
098400 765-EXIT.                                                        CLNDISP
098500     EXIT.                                                        CLNDISP
098600                                                                 CLNDISP
098700******************************************************************CLNDISP
098800* 800-WRITE-AUDIT - AUDIT-LOG UNIT - ONE ROW PER STATE-CHANGING  *CLNDISP
098900* OR INQUIRY TRANSACTION (CANCEL OF AN ALREADY-CANCELLED ROW     *CLNDISP
099000* NEVER CALLS THIS PARAGRAPH - SEE 500-CANCEL-APPOINTMENT)       *CLNDISP
099100******************************************************************CLNDISP
099200 800-WRITE-AUDIT.                                                 CLNDISP
099300     MOVE "800-WRITE-AUDIT" TO PARA-NAME.                         CLNDISP
099400     WRITE AUDIT-REC.                                             CLNDISP
099500 800-EXIT.                                                        CLNDISP
099600     EXIT.                                                        CLNDISP
099700                                                                 CLNDISP
099800******************************************************************CLNDISP
099900* 850-WRITE-RESULT-LINE - RESULTS REPORT UNIT                    *CLNDISP
100000******************************************************************CLNDISP
100100 850-WRITE-RESULT-LINE.                                           CLNDISP
100200     MOVE "850-WRITE-RESULT-LINE" TO PARA-NAME.                   CLNDISP
100300     MOVE TXN-SEQ-NO TO RL-SEQ.                                   CLNDISP
100400     MOVE TX-FUNCTION TO RL-FUNCTION.                             CLNDISP
100500     IF TXN-ACCEPTED                                              CLNDISP
100600         MOVE "ACCEPTED" TO RL-STATUS                             CLNDISP
100700         ADD 1 TO TOT-ACCEPTED                                    CLNDISP
100800         PERFORM 855-BUMP-ACCEPT-TOTAL THRU 855-EXIT              CLNDISP
100900     ELSE                                                         CLNDISP
101000         MOVE "REJECTED" TO RL-STATUS                             CLNDISP
101100         MOVE REJECT-REASON TO RL-TEXT                            CLNDISP
101200         ADD 1 TO TOT-REJECTED                                    CLNDISP
101300         PERFORM 858-BUMP-REJECT-TOTAL THRU 858-EXIT              CLNDISP
101400     END-IF.                                                      CLNDISP
101500     MOVE RESULT-LINE-AREA TO RESULTS-REC.                        CLNDISP
101600     WRITE RESULTS-REC.                                           CLNDISP
101700     IF TX-IS-GETSLOTS AND TXN-ACCEPTED                           CLNDISP
101800         PERFORM 860-WRITE-SLOT-LINES THRU 860-EXIT               CLNDISP
101900     END-IF.                                                      CLNDISP
102000     MOVE SPACES TO RL-TEXT.                                      CLNDISP
102100 850-EXIT.                                                        CLNDISP
102200     EXIT.                                                        CLNDISP
102300                                                                 CLNDISP
102400 855-BUMP-ACCEPT-TOTAL.                                           CLNDISP
102500     MOVE "855-BUMP-ACCEPT-TOTAL" TO PARA-NAME.                   CLNDISP
102600     IF TX-IS-BOOK       ADD 1 TO TOT-BOOK-ACC.                   CLNDISP
102700     IF TX-IS-CANCEL     ADD 1 TO TOT-CANCEL-ACC.                 CLNDISP
102800     IF TX-IS-RESCHEDULE ADD 1 TO TOT-RESCH-ACC.                  CLNDISP
102900     IF TX-IS-GETSLOTS   ADD 1 TO TOT-SLOTS-ACC.                  CLNDISP
103000 855-EXIT.                                                        CLNDISP
103100     EXIT.                                                        CLNDISP
103200                                                                 CLNDISP
103300 858-BUMP-REJECT-TOTAL.                                           CLNDISP
103400     MOVE "858-BUMP-REJECT-TOTAL" TO PARA-NAME.                   CLNDISP
103500     IF TX-IS-BOOK       ADD 1 TO TOT-BOOK-REJ.                   CLNDISP
103600     IF TX-IS-CANCEL     ADD 1 TO TOT-CANCEL-REJ.                 CLNDISP
103700     IF TX-IS-RESCHEDULE ADD 1 TO TOT-RESCH-REJ.                  CLNDISP
103800     IF TX-IS-GETSLOTS   ADD 1 TO TOT-SLOTS-REJ.                  CLNDISP
103850******** AN UNRECOGNIZED TX-FUNCTION IS NOT ANY OF THE FOUR      CLNDISP
103860******** NAMED FUNCTIONS - IT COUNTS IN TOT-REJECTED ONLY, NOT   CLNDISP
103870******** IN ANY SINGLE FUNCTION'S BUCKET                         CLNDISP
104300 858-EXIT.                                                        CLNDISP
104400     EXIT.                                                        CLNDISP
104500                                                                 CLNDISP
104600 860-WRITE-SLOT-LINES.                                            CLNDISP
104700     MOVE "860-WRITE-SLOT-LINES" TO PARA-NAME.                    CLNDISP
104800     PERFORM 865-WRITE-ONE-SLOT THRU 865-EXIT                     CLNDISP
104900         VARYING SL-IDX FROM 1 BY 1                               CLNDISP
105000         UNTIL SL-IDX > SL-COUNT.                                 CLNDISP
105100 860-EXIT.                                                        CLNDISP
105200     EXIT.                                                        CLNDISP
105300                                                                 CLNDISP
105400 865-WRITE-ONE-SLOT.                                              CLNDISP
105500     MOVE "865-WRITE-ONE-SLOT" TO PARA-NAME.                      CLNDISP
105600     MOVE SPACES TO RESULT-LINE-AREA.                             CLNDISP
105700     STRING "SLOT " DELIMITED BY SIZE                             CLNDISP
105800            SL-START(SL-IDX) DELIMITED BY SIZE                    CLNDISP
105900            " " DELIMITED BY SIZE                                 CLNDISP
106000            SL-END(SL-IDX)   DELIMITED BY SIZE                    CLNDISP
106100            INTO RL-TEXT.                                         CLNDISP
106200     MOVE RESULT-LINE-AREA TO RESULTS-REC.                        CLNDISP
106300     WRITE RESULTS-REC.                                           CLNDISP
106400 865-EXIT.                                                        CLNDISP
106500     EXIT.                                                        CLNDISP
106600                                                                 CLNDISP
106700******************************************************************CLNDISP
106800* 960/970 - TIME ARITHMETIC HELPERS SHARED BY BOOK AND           *CLNDISP
106900* RESCHEDULE - SAME MINUTES-SINCE-MIDNIGHT APPROACH AS CLNFSLOT  *CLNDISP
107000******************************************************************CLNDISP
107100 960-ADD-DURATION.                                                CLNDISP
107200     MOVE "960-ADD-DURATION" TO PARA-NAME.                        CLNDISP
107300     COMPUTE TM2-MINUTES = (WS-START-HH * 60) + WS-START-MM       CLNDISP
107400                           + WS-DURATION.                         CLNDISP
107500     DIVIDE TM2-MINUTES BY 60 GIVING TM2-HH-OUT                   CLNDISP
107600         REMAINDER TM2-MM-OUT.                                    CLNDISP
107700     MOVE WS-START-DATE TO WS-END-DATE.                           CLNDISP
107800     MOVE TM2-HH-OUT TO WS-END-HH.                                CLNDISP
107900     MOVE TM2-MM-OUT TO WS-END-MM.                                CLNDISP
108000     MOVE ZERO TO WS-END-SS.                                      CLNDISP
108100 960-EXIT.                                                        CLNDISP
108200     EXIT.                                                        CLNDISP
108300                                                                 CLNDISP
108400******************************************************************CLNDISP
108500* 900/700/1000 - TERMINATION, MASTER REWRITE, CONTROL TOTALS     *CLNDISP
108600******************************************************************CLNDISP
108700 900-CLEANUP.                                                     CLNDISP
108800     MOVE "900-CLEANUP" TO PARA-NAME.                             CLNDISP
108900     PERFORM 910-WRITE-PATIENTS-OUT THRU 910-EXIT                 CLNDISP
109000         VARYING PAT-IDX FROM 1 BY 1                              CLNDISP
109100         UNTIL PAT-IDX > PAT-COUNT.                               CLNDISP
109200     PERFORM 920-WRITE-APPTS-OUT THRU 920-EXIT                    CLNDISP
109300         VARYING APT-IDX FROM 1 BY 1                              CLNDISP
109400         UNTIL APT-IDX > APT-COUNT.                               CLNDISP
109500     PERFORM 950-PRINT-TRAILER THRU 950-EXIT.                     CLNDISP
109600     PERFORM 990-CLOSE-FILES THRU 990-EXIT.                       CLNDISP
109700     DISPLAY "******** NORMAL END OF JOB CLNDISP ********".       CLNDISP
109800 900-EXIT.                                                        CLNDISP
109900     EXIT.                                                        CLNDISP
110000                                                                 CLNDISP
110100 910-WRITE-PATIENTS-OUT.                                          CLNDISP
110200     MOVE "910-WRITE-PATIENTS-OUT" TO PARA-NAME.                  CLNDISP
110300     MOVE PAT-ID(PAT-IDX)    TO PO-ID.                            CLNDISP
110400     MOVE PAT-NAME(PAT-IDX)  TO PO-NAME.                          CLNDISP
110500     MOVE PAT-PHONE(PAT-IDX) TO PO-PHONE.                         CLNDISP
110600     MOVE PAT-DOB(PAT-IDX)   TO PO-DOB.                           CLNDISP
110700     MOVE PAT-EMAIL(PAT-IDX) TO PO-EMAIL.                         CLNDISP
110800     WRITE PATSOUT-REC.                                           CLNDISP
110900 910-EXIT.                                                        CLNDISP
111000     EXIT.                                                        CLNDISP
111100                                                                 CLNDISP
111200 920-WRITE-APPTS-OUT.                                             CLNDISP
111300     MOVE "920-WRITE-APPTS-OUT" TO PARA-NAME.                     CLNDISP
111400     MOVE APT-ID(APT-IDX)        TO AO-ID.                        CLNDISP
111500     MOVE APT-PAT-ID(APT-IDX)    TO AO-PAT-ID.                    CLNDISP
111600     MOVE APT-DOC-ID(APT-IDX)    TO AO-DOC-ID.                    CLNDISP
111700     MOVE APT-PAT-NAME(APT-IDX)  TO AO-PAT-NAME.                  CLNDISP
111800     MOVE APT-PAT-PHONE(APT-IDX) TO AO-PAT-PHONE.                 CLNDISP
111900     MOVE APT-START(APT-IDX)     TO AO-START.                     CLNDISP
112000     MOVE APT-END(APT-IDX)       TO AO-END.                       CLNDISP
112100     MOVE APT-STATUS(APT-IDX)    TO AO-STATUS.                    CLNDISP
112200     MOVE APT-CREATED(APT-IDX)   TO AO-CREATED.                   CLNDISP
112300     MOVE APT-UPDATED(APT-IDX)   TO AO-UPDATED.                   CLNDISP
112400     WRITE APTSOUT-REC.                                           CLNDISP
112500 920-EXIT.                                                        CLNDISP
112600     EXIT.                                                        CLNDISP
112700                                                                 CLNDISP
112800 950-PRINT-TRAILER.                                               CLNDISP
112900     MOVE "950-PRINT-TRAILER" TO PARA-NAME.                       CLNDISP
113000     MOVE SPACES TO RL-TRAILER-LINE.                              CLNDISP
113100     MOVE "TOTAL READ         " TO RT-LIT.                        CLNDISP
113200     MOVE TOT-READ TO RT-COUNT.                                   CLNDISP
113300     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
113400     WRITE RESULTS-REC.                                           CLNDISP
113500     MOVE "TOTAL ACCEPTED     " TO RT-LIT.                        CLNDISP
113600     MOVE TOT-ACCEPTED TO RT-COUNT.                                CLNDISP
113700     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
113800     WRITE RESULTS-REC.                                           CLNDISP
113900     MOVE "TOTAL REJECTED     " TO RT-LIT.                        CLNDISP
114000     MOVE TOT-REJECTED TO RT-COUNT.                                CLNDISP
114100     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
114200     WRITE RESULTS-REC.                                           CLNDISP
114300     MOVE "BOOK ACC/REJ       " TO RT-LIT.                        CLNDISP
114400     MOVE TOT-BOOK-ACC TO RT-COUNT.                                CLNDISP
114500     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
114600     WRITE RESULTS-REC.                                           CLNDISP
114700     MOVE TOT-BOOK-REJ TO RT-COUNT.                                CLNDISP
114800     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
114900     WRITE RESULTS-REC.                                           CLNDISP
115000     MOVE "CANCEL ACC/REJ     " TO RT-LIT.                        CLNDISP
115100     MOVE TOT-CANCEL-ACC TO RT-COUNT.                              CLNDISP
115200     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
115300     WRITE RESULTS-REC.                                           CLNDISP
115400     MOVE TOT-CANCEL-REJ TO RT-COUNT.                              CLNDISP
115500     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
115600     WRITE RESULTS-REC.                                           CLNDISP
115700     MOVE "RESCHEDULE ACC/REJ " TO RT-LIT.                        CLNDISP
115800     MOVE TOT-RESCH-ACC TO RT-COUNT.                               CLNDISP
115900     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
116000     WRITE RESULTS-REC.                                           CLNDISP
116100     MOVE TOT-RESCH-REJ TO RT-COUNT.                               CLNDISP
116200     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
116300     WRITE RESULTS-REC.                                           CLNDISP
116400     MOVE "GETSLOTS ACC/REJ   " TO RT-LIT.                        CLNDISP
116500     MOVE TOT-SLOTS-ACC TO RT-COUNT.                               CLNDISP
116600     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
116700     WRITE RESULTS-REC.                                           CLNDISP
116800     MOVE TOT-SLOTS-REJ TO RT-COUNT.                               CLNDISP
116900     MOVE RL-TRAILER-LINE TO RESULTS-REC.                         CLNDISP
117000     WRITE RESULTS-REC.                                           CLNDISP
117100     DISPLAY "** TRANSACTIONS READ **" RUN-TIMESTAMP.             CLNDISP
117200     DISPLAY TOT-READ.                                            CLNDISP
117300 950-EXIT.                                                        CLNDISP
117400     EXIT.                                                        CLNDISP
117500                                                                 CLNDISP
117600 990-CLOSE-FILES.                                                 CLNDISP
117700     MOVE "990-CLOSE-FILES" TO PARA-NAME.                         CLNDISP
117800     CLOSE DOCTORS-FILE WORKHRS-FILE PATIENTS-FILE APPTSIN-FILE   CLNDISP
117900           TXNS-FILE PATSOUT-FILE APTSOUT-FILE AUDITOUT-FILE      CLNDISP
118000           RESULTS-FILE.                                          CLNDISP
118100 990-EXIT.                                                        CLNDISP
118200     EXIT.                                                        CLNDISP
118300                                                                 CLNDISP
118400 1000-ABEND-RTN.                                                  CLNDISP
118500     DISPLAY "*** ABNORMAL END OF JOB-CLNDISP ***" UPON CONSOLE.  CLNDISP
118600     DISPLAY ABEND-REASON UPON CONSOLE.                            CLNDISP
118700     PERFORM 990-CLOSE-FILES THRU 990-EXIT.                       CLNDISP
118800     DIVIDE ZERO-VAL INTO ONE-VAL.                                CLNDISP
118900     GOBACK.                                                      CLNDISP
