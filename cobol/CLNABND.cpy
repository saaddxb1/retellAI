000100******************************************************************
000200***** CLNABND   -  STANDARD SHOP ABEND WORK AREA                  *
000300***** COPY INTO WORKING-STORAGE OF EVERY BATCH PROGRAM            *
000400***** PARA-NAME IS KEPT CURRENT BY EVERY PARAGRAPH FOR THE        *
000500***** 1000-ABEND-RTN DISPLAY LINE IF THE RUN MUST BE KILLED       *
000600******************************************************************
000700 01  ABEND-WORK-AREA.
000800     05  PARA-NAME               PIC X(30) VALUE SPACES.
000900     05  ABEND-REASON            PIC X(60) VALUE SPACES.
000950     05  ABEND-RETURN-CD         PIC S9(04) COMP VALUE ZERO.
000960     05  ZERO-VAL                PIC S9(04) COMP VALUE ZERO.
000970     05  ONE-VAL                 PIC S9(04) COMP VALUE 1.
000980     05  FILLER                  PIC X(04) VALUE SPACES.
