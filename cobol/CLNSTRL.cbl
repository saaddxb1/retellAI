000100 IDENTIFICATION DIVISION.                                        CLNSTRL
000200******************************************************************CLNSTRL
000300* PROGRAM CLNSTRL                                                *CLNSTRL
000400* EFFECTIVE-LENGTH-OF-FIELD UTILITY                              *CLNSTRL
000500* RETURNS THE NUMBER OF NON-BLANK, NON-LOW-VALUE CHARACTERS IN   *CLNSTRL
000600* TEXT1, COUNTING FROM THE FRONT OF THE FIELD, SO CALLERS CAN    *CLNSTRL
000700* RIGHT-TRIM A REPORT FIELD BEFORE CONCATENATING THE NEXT ONE.   *CLNSTRL
000800* USED BY CLNDISP WHEN IT BUILDS THE VARIABLE-LENGTH RESULTS     *CLNSTRL
000900* DETAIL LINE (REJECT REASON TEXT, DOCTOR NAME, SLOT LIST).      *CLNSTRL
001000******************************************************************CLNSTRL
001100 PROGRAM-ID.  CLNSTRL.                                           CLNSTRL
001200 AUTHOR. JON SAYLES.                                             CLNSTRL
001300 INSTALLATION. COBOL DEVELOPMENT CENTER.                         CLNSTRL
001400 DATE-WRITTEN. 03/14/84.                                         CLNSTRL
001500 DATE-COMPILED. 03/14/84.                                        CLNSTRL
001600 SECURITY. NON-CONFIDENTIAL.                                     CLNSTRL
001700******************************************************************CLNSTRL
001800* CHANGE LOG                                                     *CLNSTRL
001900* ---------------------------------------------------------     *CLNSTRL
002000* 031484 JS  0000  ORIGINAL CODING - CALLED FROM STRING-LENGTH   *CLNSTRL
002100*                  SERVICE ROUTINE IN THE OLD BILLING SUITE      *CLNSTRL
002200* 091186 JS  0041  PULLED INTO GENERAL UTILITY LIBRARY SO OTHER  *CLNSTRL
002300*                  APPLICATIONS COULD CALL IT BY NAME            *CLNSTRL
002400* 052390 RPW 0077  FIXED TRAILING LOW-VALUES FROM CICS MAPS NOT  *CLNSTRL
002500*                  BEING TREATED AS BLANK ON THE TRAILING SCAN   *CLNSTRL
002600* 071793 MLT 0103  ADAPTED FOR THE CLINIC SCHEDULING BATCH SUITE *CLNSTRL
002700*                  NO LOGIC CHANGE, JUST NEW CALLERS             *CLNSTRL
002800* 083196 RPW 0118  DROPPED THE REVERSE-THE-STRING TRICK - BACKED *CLNSTRL
002900*                  OUT ON THE NEW TEST LPAR COMPILE, REPLACED    *CLNSTRL
003000*                  WITH A STRAIGHT BACKWARD SUBSCRIPT SCAN       *CLNSTRL
003100* 110798 MLT 0129  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS     *CLNSTRL
003200*                  PROGRAM, CERTIFIED Y2K COMPLIANT AS-IS        *CLNSTRL
003300* 042302 TKB 0155  RETURN-LTH-R ADDED FOR TRACE DISPLAYS WHEN    *CLNSTRL
003400*                  DEBUGGING THE RESULTS REPORT BUILDER          *CLNSTRL
003500******************************************************************CLNSTRL
003600                                                                 CLNSTRL
003700 ENVIRONMENT DIVISION.                                           CLNSTRL
003800 CONFIGURATION SECTION.                                          CLNSTRL
003900 SOURCE-COMPUTER. IBM-390.                                       CLNSTRL
004000 OBJECT-COMPUTER. IBM-390.                                       CLNSTRL
004100 SPECIAL-NAMES.                                                  CLNSTRL
004200     C01 IS TOP-OF-FORM                                          CLNSTRL
004300     UPSI-0 ON STATUS IS TRACE-SW-ON                             CLNSTRL
004400         OFF STATUS IS TRACE-SW-OFF.                              CLNSTRL
004500 INPUT-OUTPUT SECTION.                                           CLNSTRL
004600                                                                 CLNSTRL
004700 DATA DIVISION.                                                  CLNSTRL
004800 FILE SECTION.                                                   CLNSTRL
004900                                                                 CLNSTRL
005000 WORKING-STORAGE SECTION.                                        CLNSTRL
005100 01  MISC-FIELDS.                                                CLNSTRL
005200     05 L              PIC  S9(4) COMP.                          CLNSTRL
005300     05 SCAN-POS       PIC  S9(4) COMP.                          CLNSTRL
005400     05 TEMP-TXT       PIC X(254).                               CLNSTRL
005500     05 FILLER         PIC X(04).                                CLNSTRL
005600 01  TEMP-TXT-R  REDEFINES TEMP-TXT.                              CLNSTRL
005700     05 TEMP-TXT-FRONT PIC X(127).                               CLNSTRL
005800     05 TEMP-TXT-BACK  PIC X(127).                               CLNSTRL
005900 COPY CLNABND.                                                   CLNSTRL
006000                                                                 CLNSTRL
006100 LINKAGE SECTION.                                                CLNSTRL
006200 01  TEXT1             PIC X(255).                               CLNSTRL
006300 01  TEXT1-R  REDEFINES TEXT1.                                   CLNSTRL
006400     05 TEXT1-CHAR     PIC X(01) OCCURS 255 TIMES.                CLNSTRL
006500 01  RETURN-LTH        PIC S9(4).                                CLNSTRL
006600 01  RETURN-LTH-R  REDEFINES RETURN-LTH PIC X(04).                CLNSTRL
006700                                                                 CLNSTRL
006800 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                     CLNSTRL
006900     MOVE "CLNSTRL" TO PARA-NAME.                                CLNSTRL
007000     PERFORM 100-COMPUTE-LENGTH THRU 100-EXIT.                   CLNSTRL
007100     PERFORM 190-TRACE-DISPLAY THRU 190-EXIT.                    CLNSTRL
007200     GOBACK.                                                     CLNSTRL
007300                                                                 CLNSTRL
007400 100-COMPUTE-LENGTH.                                             CLNSTRL
007500     MOVE "100-COMPUTE-LENGTH" TO PARA-NAME.                     CLNSTRL
007600     MOVE 0 TO L.                                                CLNSTRL
007700     MOVE 255 TO SCAN-POS.                                       CLNSTRL
007800******** SCAN FROM THE BACK OF THE FIELD FOR THE FIRST CHARACTER CLNSTRL
007900******** THAT IS NEITHER A SPACE NOR A LOW-VALUE FILL BYTE       CLNSTRL
008000     PERFORM 150-SCAN-BACKWARD THRU 150-EXIT                     CLNSTRL
008100         UNTIL SCAN-POS < 1 OR L > 0.                            CLNSTRL
008200     MOVE L TO RETURN-LTH.                                       CLNSTRL
008300 100-EXIT.                                                       CLNSTRL
008400     EXIT.                                                       CLNSTRL
008500                                                                 CLNSTRL
008600 150-SCAN-BACKWARD.                                              CLNSTRL
008700     MOVE "150-SCAN-BACKWARD" TO PARA-NAME.                      CLNSTRL
008800     IF TEXT1-CHAR(SCAN-POS) NOT = SPACE                         CLNSTRL
008900         AND TEXT1-CHAR(SCAN-POS) NOT = LOW-VALUE                CLNSTRL
009000         MOVE SCAN-POS TO L                                      CLNSTRL
009100     ELSE                                                        CLNSTRL
009200         SUBTRACT 1 FROM SCAN-POS                                CLNSTRL
009300     END-IF.                                                     CLNSTRL
009400 150-EXIT.                                                       CLNSTRL
009500     EXIT.                                                       CLNSTRL
009600                                                                 CLNSTRL
009700 190-TRACE-DISPLAY.                                              CLNSTRL
009800     MOVE "190-TRACE-DISPLAY" TO PARA-NAME.                      CLNSTRL
009900     IF TRACE-SW-ON                                              CLNSTRL
010000         MOVE TEXT1 TO TEMP-TXT                                  CLNSTRL
010100         DISPLAY "CLNSTRL TEXT=" TEMP-TXT-FRONT " LEN=" L        CLNSTRL
010200     END-IF.                                                     CLNSTRL
010300 190-EXIT.                                                       CLNSTRL
010400     EXIT.                                                       CLNSTRL
